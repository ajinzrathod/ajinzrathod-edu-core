000100*                                                               WSRHOL
000200*****************************************************************
000300*                                                               *
000400*              HOLIDAY-REC  -  HOLIDAY MASTER RECORD             *
000500*      Uses HOL-YEAR-ID + HOL-DATE as logical key                *
000600*****************************************************************
000700*  File size 40 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 02/12/98 dlk - Y2K review - HOL-DATE already CCYYMMDD.
001050* 14/07/06 trh - Added trailing filler to round the record to
001060*                40 bytes - matches the pad the other masters
001070*                carry, room for a future holiday-type code.
001100*
001200 01  Holiday-Record.
001300     03  HOL-YEAR-ID          pic 9(4).
001400     03  HOL-DATE             pic 9(8).
001500     03  HOL-DATE-R redefines HOL-DATE.
001600         05  HOL-DT-CCYY      pic 9(4).
001700         05  HOL-DT-MM        pic 99.
001800         05  HOL-DT-DD        pic 99.
001900     03  HOL-NAME             pic x(26).
001950     03  filler               pic x(2).
