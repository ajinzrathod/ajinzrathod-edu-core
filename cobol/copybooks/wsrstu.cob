000100*                                                               WSRSTU
000200*****************************************************************
000300*                                                               *
000400*          STUDENT-REC  -  ENROLLMENT MASTER RECORD              *
000500*              Uses STU-ID as key                                *
000600*****************************************************************
000700*  File size 42 bytes, padded to 48 by filler.
000800*
000900* 11/02/98 dlk - Created.
001000* 19/08/98 dlk - Added STU-USER-ID to carry the same person across
001100*                re-enrollment years (Registrar memo of 12/08/98).
001200* 02/12/98 dlk - Y2K review - no date fields here, no change.
002300*
002400 01  Student-Record.
002500     03  STU-ID              pic 9(6).
002600     03  STU-USER-ID         pic 9(6).
002700     03  STU-ROLL-NO         pic 9(3).
002800     03  STU-CLASSROOM-ID    pic 9(6).
002900     03  STU-NAME            pic x(21).
003000     03  filler              pic x(6).
