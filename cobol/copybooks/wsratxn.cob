000100*                                                               WSRATXN
000200*****************************************************************
000300*                                                               *
000400*         ATTENDANCE-TXN  -  ATTENDANCE POSTING TRANSACTION      *
000500*                                                                *
000600*****************************************************************
000700*  File size 24 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 21/09/98 dlk - ATX-DATE kept as text YYYY-MM-DD as received from
001100*                the front-office extract - SRATTND converts it.
001150* 19/07/06 trh - Added ATX-IS-PRESENT/ATX-IS-ABSENT condition
001160*                names on ATX-PRESENT (ticket SR-0237).
001200*
001300 01  Attendance-Txn-Record.
001400     03  ATX-STUDENT-ID       pic 9(6).
001500     03  ATX-DATE             pic x(10).
001600     03  ATX-PRESENT          pic x(1).
001610         88  ATX-IS-PRESENT   value "Y".
001620         88  ATX-IS-ABSENT    value "N".
001700     03  ATX-YEAR-ID          pic 9(4).
001800     03  filler               pic x(3).
