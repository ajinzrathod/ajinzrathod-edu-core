000100*                                                               WSRNAMES
000200*****************************************************************
000300*                                                               *
000400*        FILE-DEFS  -  SCHOOL RECORDS SYSTEM FILE NAME TABLE     *
000500*                                                                *
000600*****************************************************************
000700*
000800* One entry per physical file used anywhere in the nightly School
000900* Records run.  Held as individual 03-levels so that a program
001000* can MOVE a name straight off the copybook, and REDEFINED into
001100* an OCCURS table so SR000 can hand the whole block down the
001200* chain to whichever program it starts.
001300*
001400* 11/02/98 dlk - Original 13 files for the attendance/timetable
001500*                conversion off the old card-index system.
001600* 19/08/98 dlk - Split Attend-Master and Proxy into separate in
001700*                and out names - the nightly run rewrites both.
001800* 03/12/98 dlk - Y2K review - file names carry no 2-digit years.
001900* 14/04/02 rjm - Added Audit-File (append) per the audit-trail
002000*                requirement from the Registrar's office.
002100*
002200 01  File-Defs.
002300     02  file-defs-a.
002400         03  file-01    pic x(532)  value "student.dat".
002500         03  file-02    pic x(532)  value "classrm.dat".
002600         03  file-03    pic x(532)  value "acadyear.dat".
002700         03  file-04    pic x(532)  value "holiday.dat".
002800         03  file-05    pic x(532)  value "attxn.dat".
002900         03  file-06    pic x(532)  value "attmast.dat".
003000         03  file-07    pic x(532)  value "attmast.new".
003100         03  file-08    pic x(532)  value "teacher.dat".
003200         03  file-09    pic x(532)  value "timetbl.dat".
003300         03  file-10    pic x(532)  value "tchatt.dat".
003400         03  file-11    pic x(532)  value "proxy.dat".
003500         03  file-12    pic x(532)  value "proxy.new".
003600         03  file-13    pic x(532)  value "srerror.dat".
003700         03  file-14    pic x(532)  value "sraudit.dat".
003800         03  file-15    pic x(532)  value "srstats.prt".
003900     02  filler  redefines file-defs-a.
004000         03  System-File-Names  pic x(532) occurs 15.
004100     02  File-Defs-Count        binary-short value 15.
004200     02  File-Defs-os-Delimiter pic x.
