000100*                                                               WSRAUD
000200*****************************************************************
000300*                                                               *
000400*            AUDIT-REC  -  AUDIT TRAIL RECORD (APPEND ONLY)      *
000500*                                                                *
000600*****************************************************************
000700*  File size 80 bytes.
000800*
000900* 14/04/02 rjm - Created for the audit-trail requirement from the
001000*                Registrar's office - one record appended per
001100*                call, never updated or deleted.
001150* 19/07/06 trh - Added AUD-IS-CREATE condition name on AUD-ACTION
001160*                (ticket SR-0237).
001200*
001300 01  Audit-Record.
001400     03  AUD-SEQ              pic 9(6).
001500     03  AUD-ACTION           pic x(1).
001510         88  AUD-IS-CREATE    value "C".
001600     03  AUD-USER-ID          pic 9(6).
001700     03  AUD-ENTITY           pic x(12).
001800     03  AUD-OBJECT-ID        pic 9(6).
001900     03  AUD-DISPLAY          pic x(40).
002000     03  AUD-CHANGE-CT        pic 9(4).
002100     03  filler               pic x(5).
