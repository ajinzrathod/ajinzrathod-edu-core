000100*                                                               WSRTT
000200*****************************************************************
000300*                                                               *
000400*          TIMETABLE-REC  -  CLASSROOM TIMETABLE ENTRY           *
000500*   Key = (TTE-CLASSROOM-ID, TTE-DAY, TTE-PERIOD) - unique        *
000600*****************************************************************
000700*  File size 44 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 04/03/98 dlk - Confirmed TTE-DAY uses Sunday=0 the same as the
001100*                calendar routines in SR004, not Monday=0.
001150* 14/07/06 trh - Added trailing filler to round the record to
001160*                44 bytes.
001200*
001300 01  Timetable-Record.
001400     03  TTE-ID               pic 9(6).
001500     03  TTE-CLASSROOM-ID     pic 9(6).
001600     03  TTE-DAY              pic 9(1).
001700     03  TTE-PERIOD           pic 9(1).
001800     03  TTE-SUBJECT          pic x(20).
001900     03  TTE-TEACHER-ID       pic 9(6).
001950     03  filler               pic x(4).
