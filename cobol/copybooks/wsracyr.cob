000100*                                                               WSRACYR
000200*****************************************************************
000300*                                                               *
000400*        ACADEMIC-YEAR-REC  -  ACADEMIC YEAR MASTER RECORD       *
000500*              Uses AY-ID as key                                 *
000600*****************************************************************
000700*  File size 22 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 17/02/00 rjm - Added AY-CURRENT-FLAG per Registrar memo - one
001100*                year only may carry 'Y' for a given school.
001150* 19/07/06 trh - Added AY-IS-CURRENT condition name on the flag
001160*                (ticket SR-0237).
001200*
001300 01  Academic-Year-Record.
001400     03  AY-ID                pic 9(4).
001500     03  AY-SCHOOL-ID         pic 9(4).
001600     03  AY-LABEL             pic x(9).
001700     03  AY-CURRENT-FLAG      pic x(1).
001710         88  AY-IS-CURRENT    value "Y".
001800     03  filler               pic x(4).
