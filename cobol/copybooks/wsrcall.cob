000100*                                                               WSRCALL
000200*****************************************************************
000300*                                                               *
000400*              WS-CALLING-DATA  -  INTER-PROGRAM LINKAGE         *
000500*                                                               *
000600*****************************************************************
000700*
000800* Common block passed on every CALL between the SR0nn chain of
000900* programs so the called program knows who called it, what it
001000* is to hand back to, and what sub-function (if any) it is to
001100* run.  Same shape WS-Calling-Data has carried since the payroll
001200* chain was first split into SR000/SR-ATTND/SR-AVAIL/SR-STATS.
001300*
001400* 19/03/97 dlk - Original block, lifted from the payroll chain.
001500* 02/11/98 dlk - Y2K review - no 2-digit years held here, no chg.
001600* 08/06/01 rjm - Added WS-Sub-Function for the proxy-cancel leg
001700*                of the availability run (ticket SR-0118).
001800* 22/09/04 trh - WS-CD-Args widened to carry the as-of date when
001900*                SR000 chains straight to SR-ATTND (ticket SR-0204).
002000* 14/07/06 trh - Added trailing filler, room for one more flag
002010*                without widening WS-CD-Args again.
002015* 19/07/06 trh - Added condition names on WS-Term-Code and
002016*                WS-Sub-Function (ticket SR-0237).
002020*
002100 01  WS-Calling-Data.
002200     03  WS-Called           pic x(8).
002300     03  WS-Caller           pic x(8).
002400     03  WS-Del-Link         pic x(8).
002500     03  WS-Term-Code        pic 99.
002510         88  WS-Term-Normal        value 0.
002520         88  WS-Term-Error         value 9.
002600     03  WS-Process-Func     pic 9.
002700     03  WS-Sub-Function     pic 9.
002710         88  WS-SF-Report          value 0.
002720         88  WS-SF-Assign-Proxy    value 1.
002730         88  WS-SF-Cancel-Proxy    value 2.
002740         88  WS-SF-Proxy-Schedule  value 3.
002800     03  WS-CD-Args          pic x(13).
002850     03  filler              pic x(4).
