000100*                                                               WSRCLS
000200*****************************************************************
000300*                                                               *
000400*          CLASSROOM-REC  -  CLASSROOM MASTER RECORD             *
000500*              Uses CLS-ID as key                                *
000600*****************************************************************
000700*  File size 74 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 04/03/98 dlk - Added CLS-WEEKEND-CT/CLS-WEEKEND-DAY table - some
001100*                schools here run a six-day week (Sat classes).
001200* 02/12/98 dlk - Y2K review - CLS-START/END-DATE already CCYYMMDD.
001300* 09/03/00 rjm - Added CLS-ACTIVE-FLAG so a closed classroom can
001400*                be dropped from SRSTATS without deleting history.
001450* 19/07/06 trh - Added CLS-IS-ACTIVE condition name on the flag -
001460*                SRSTATS was testing the literal "Y" in three
001470*                places (ticket SR-0237).
001500*
001600 01  Classroom-Record.
001700     03  CLS-ID               pic 9(6).
001800     03  CLS-NAME             pic x(20).
001900     03  CLS-SCHOOL-ID        pic 9(4).
002000     03  CLS-YEAR-ID          pic 9(4).
002100     03  CLS-START-DATE       pic 9(8).
002200     03  CLS-START-DATE-R redefines CLS-START-DATE.
002300         05  CLS-SD-CCYY      pic 9(4).
002400         05  CLS-SD-MM        pic 99.
002500         05  CLS-SD-DD        pic 99.
002600     03  CLS-END-DATE         pic 9(8).
002700     03  CLS-END-DATE-R redefines CLS-END-DATE.
002800         05  CLS-ED-CCYY      pic 9(4).
002900         05  CLS-ED-MM        pic 99.
003000         05  CLS-ED-DD        pic 99.
003100     03  CLS-WEEKEND-CT       pic 9(1).
003200     03  CLS-WEEKEND-DAY      pic 9(1)  occurs 7.
003300     03  CLS-ACTIVE-FLAG      pic x(1).
003310         88  CLS-IS-ACTIVE    value "Y".
003320         88  CLS-IS-CLOSED    value "N".
003400     03  filler               pic x(16).
