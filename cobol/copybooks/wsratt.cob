000100*                                                               WSRATT
000200*****************************************************************
000300*                                                               *
000400*        ATTENDANCE-REC  -  POSTED ATTENDANCE MASTER RECORD      *
000500*   Key = (ATT-STUDENT-ID, ATT-DATE, ATT-YEAR-ID) - unique        *
000600*****************************************************************
000700*  File size 20 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 21/09/98 dlk - Posting an existing key now updates ATT-PRESENT
001100*                in place (upsert) rather than rejecting the row.
001200* 02/12/98 dlk - Y2K review - ATT-DATE already CCYYMMDD.
001300*
001320* 19/07/06 trh - Added ATT-IS-PRESENT/ATT-IS-ABSENT condition
001340*                names on ATT-PRESENT (ticket SR-0237).
001400 01  Attendance-Record.
001500     03  ATT-STUDENT-ID       pic 9(6).
001600     03  ATT-DATE             pic 9(8).
001700     03  ATT-DATE-R redefines ATT-DATE.
001800         05  ATT-DT-CCYY      pic 9(4).
001900         05  ATT-DT-MM        pic 99.
002000         05  ATT-DT-DD        pic 99.
002100     03  ATT-PRESENT          pic x(1).
002110         88  ATT-IS-PRESENT   value "Y".
002120         88  ATT-IS-ABSENT    value "N".
002200     03  ATT-YEAR-ID          pic 9(4).
002300     03  filler               pic x(1).
