000100*                                                               WSRPRX
000200*****************************************************************
000300*                                                               *
000400*          PROXY-REC  -  SUBSTITUTE ASSIGNMENT RECORD            *
000500*                                                                *
000600*****************************************************************
000700*  File size 64 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000* 08/06/01 rjm - Re-assigning the same slot now replaces the
001100*                substitute teacher/subject and resets status to
001200*                assigned rather than adding a second PROXY-REC
001300*                (ticket SR-0118 - logical key is the absence,
001400*                classroom, day and period, not PRX-ID).
001500*
001520* 19/07/06 trh - Added PRX-ASSIGNED/PRX-COMPLETED/PRX-CANCELLED
001540*                condition names on PRX-STATUS (ticket SR-0237).
001600 01  Proxy-Record.
001700     03  PRX-ID               pic 9(6).
001800     03  PRX-CLASSROOM-ID     pic 9(6).
001900     03  PRX-DAY              pic 9(1).
002000     03  PRX-PERIOD           pic 9(1).
002100     03  PRX-ORIG-TCH-ID      pic 9(6).
002200     03  PRX-PROXY-TCH-ID     pic 9(6).
002300     03  PRX-SUBJECT          pic x(20).
002400     03  PRX-DATE             pic 9(8).
002500     03  PRX-DATE-R redefines PRX-DATE.
002600         05  PRX-DT-CCYY      pic 9(4).
002700         05  PRX-DT-MM        pic 99.
002800         05  PRX-DT-DD        pic 99.
002900     03  PRX-STATUS           pic x(1).
002910         88  PRX-ASSIGNED     value "A".
002920         88  PRX-COMPLETED    value "C".
002930         88  PRX-CANCELLED    value "X".
003000     03  PRX-ASSIGNED-BY      pic 9(6).
003100     03  filler               pic x(3).
