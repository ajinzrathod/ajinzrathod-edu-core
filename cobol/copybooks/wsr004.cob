000100*                                                               WSR004
000200*****************************************************************
000300*                                                               *
000400*       SR004-WS  -  CALENDAR ROUTINE (SR004) PARAMETER BLOCK    *
000500*                                                                *
000600*****************************************************************
000700*
000800* Laid out identically to the LINKAGE SECTION 01 SR004-WS in
000900* SR004 itself - any caller COPYs this instead of re-typing the
001000* parameter list, so the two can never drift apart.
001100*
001200* 11/02/98 dlk - Created, split out of SR004 so callers did not
001300*                have to hand-key the parameter block.
001400* 02/12/98 dlk - YEAR 2000 REVIEW - all dates CCYYMMDD already.
001500* 19/07/06 trh - Added condition names on SR004-Valid-Flag and
001510*                SR004-Bool-Flag (ticket SR-0237).
001600 03  SR004-Function        pic x.
001700 03  SR004-Date-Text       pic x(10).
001800 03  SR004-Date-Bin        pic 9(8).
001900 03  SR004-Date2-Bin       pic 9(8).
002000 03  SR004-Valid-Flag      pic x.
002010     88  SR004-Date-Is-Valid     value "Y".
002020     88  SR004-Date-Is-Invalid   value "N".
002100 03  SR004-Weekday-Code    pic 9.
002200 03  SR004-Days-Between    pic s9(6).
002300 03  SR004-Bool-Flag       pic x.
002310     88  SR004-Bool-True         value "Y".
002320     88  SR004-Bool-False        value "N".
002400 03  SR004-Weekend-Ct      pic 9.
002500 03  SR004-Weekend-Day     pic 9     occurs 7.
002600 03  SR004-Start-Date      pic 9(8).
002700 03  SR004-End-Date        pic 9(8).
002800 03  SR004-School-Days     pic 9(5).
002900 03  SR004-Holiday-Ct      pic 9(4).
003000 03  SR004-Holiday-Date    pic 9(8)  occurs 400.
003100 03  filler                pic x(4).
