000100*                                                               WSRTCH
000200*****************************************************************
000300*                                                               *
000400*           TEACHER-REC  -  TEACHER MASTER RECORD                *
000500*              Uses TCH-ID as key                                *
000600*****************************************************************
000700*  File size 36 bytes.
000800*
000900* 11/02/98 dlk - Created.
000950* 14/07/06 trh - Added trailing filler to round the record to
000960*                36 bytes.
001000*
001100 01  Teacher-Record.
001200     03  TCH-ID               pic 9(6).
001300     03  TCH-SCHOOL-ID        pic 9(4).
001400     03  TCH-NAME             pic x(23).
001450     03  filler               pic x(3).
