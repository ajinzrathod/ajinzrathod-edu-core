000100*                                                               WSRTAT
000200*****************************************************************
000300*                                                               *
000400*        TCH-ATTEND-REC  -  TEACHER ABSENCE MASTER RECORD        *
000500*        Key = (TAT-TEACHER-ID, TAT-DATE) - unique                *
000600*****************************************************************
000700*  File size 16 bytes.
000800*
000900* 11/02/98 dlk - Created.
001000*
001050* 19/07/06 trh - Added TAT-IS-ABSENT condition name on TAT-STATUS
001060*                (ticket SR-0237).
001100 01  Tch-Attend-Record.
001200     03  TAT-TEACHER-ID       pic 9(6).
001300     03  TAT-DATE             pic 9(8).
001400     03  TAT-STATUS           pic x(1).
001410         88  TAT-IS-ABSENT    value "A".
001500     03  filler               pic x(1).
