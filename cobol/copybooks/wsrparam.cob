000100*                                                               WSRPARAM
000200*****************************************************************
000300*                                                               *
000400*        SR-PARAM-RECORD  -  NIGHTLY RUN CONTROL PARAMETERS      *
000500*                                                                *
000600*****************************************************************
000700*
000800* Run-control block held in working-storage only - this is NOT
000900* one of the thirteen files listed for the School Records run,
001000* it is carried on the LINKAGE of every SR0nn program so that the
001100* as-of date keyed by the operator at SR000 and the default
001200* reporting date range follow the chain without being re-keyed.
001300*
001400* 06/05/98 dlk - Created from the old payroll param block, cut
001500*                down to what the attendance/timetable run needs.
001600* 21/09/98 dlk - Added SR-PARAM-Dflt-Start/End-Date - the fixed
001700*                fallback range used when a report is run with
001800*                no explicit date range (per Registrar memo).
001900* 02/12/98 dlk - Y2K review - all dates here are CCYYMMDD, no
002000*                2-digit year fields remain in this block.
002100* 17/02/00 rjm - Added SR-PARAM-Current-AY-Id so SRSTATS need not
002200*                re-read Academic-Year-File to find the current
002300*                year flag on every run (ticket SR-0061).
002310* 12/07/06 trh - Added SR-PARAM-Avail-Period and the SR-PARAM-PRX-
002320*                Group so SRAVAIL's assign/cancel-proxy legs and
002330*                its availability-by-period section have somewhere
002340*                to carry their arguments down the same LINKAGE as
002350*                the as-of date, rather than a new block of their
002360*                own (ticket SR-0231).
002370* 19/07/06 trh - Added SR-PARAM-SW-Mode/-Month/-Year so BB020 of
002380*                SRSTATS can run the today and monthly variants of
002390*                the school-wide roll-up without a separate CALL
002395*                parameter block (ticket SR-0235).
002397* 19/07/06 trh - Added condition names on SR-PARAM-Report-Mode,
002398*                SR-PARAM-SW-Mode, SR-PARAM-Debugging and
002399*                SR-PARAM-Hard-Delete (ticket SR-0237).
002400*
002500 01  SR-Param-Record.
002600     03  SR-Param-Block.
002700         05  SR-PARAM-As-Of-Date       pic 9(8).
002800         05  SR-PARAM-As-Of-Date-R redefines SR-PARAM-As-Of-Date.
002900             07  SR-PARAM-AOD-CCYY     pic 9(4).
003000             07  SR-PARAM-AOD-MM       pic 99.
003100             07  SR-PARAM-AOD-DD       pic 99.
003200         05  SR-PARAM-Weekday-Code     pic 9.
003300         05  SR-PARAM-School-Id        pic 9(4).
003400         05  SR-PARAM-Current-AY-Id    pic 9(4).
003500         05  SR-PARAM-Dflt-Start-Date  pic 9(8) value 20240601.
003600         05  SR-PARAM-Dflt-End-Date    pic 9(8) value 20250430.
003700         05  SR-PARAM-Report-Mode      pic x.
003800*                                        D W M or Y - Daily/
003900*                                        Weekly/Monthly/Yearly
003910             88  SR-PARAM-RM-Daily         value "D".
003920             88  SR-PARAM-RM-Weekly        value "W".
003930             88  SR-PARAM-RM-Monthly       value "M".
003940             88  SR-PARAM-RM-Yearly        value "Y".
004000         05  SR-PARAM-Page-Lines       pic 99      value 60.
004100         05  SR-PARAM-Page-Width       pic 999     value 132.
004200         05  SR-PARAM-OS-Delimiter     pic x.
004300         05  SR-PARAM-Debugging        pic x       value "N".
004310             88  SR-PARAM-Is-Debugging    value "Y".
004400         05  SR-PARAM-Hard-Delete      pic x       value "N".
004405             88  SR-PARAM-Is-Hard-Delete  value "Y".
004410         05  SR-PARAM-Avail-Period     pic 9(1)    value zero.
004420         05  SR-PARAM-PRX-Group.
004430             07  SR-PARAM-PRX-Id          pic 9(6).
004440             07  SR-PARAM-PRX-Classroom   pic 9(6).
004450             07  SR-PARAM-PRX-Day         pic 9(1).
004460             07  SR-PARAM-PRX-Period      pic 9(1).
004470             07  SR-PARAM-PRX-Orig-Tch    pic 9(6).
004480             07  SR-PARAM-PRX-Proxy-Tch   pic 9(6).
004490             07  SR-PARAM-PRX-Subject     pic x(20).
004500             07  SR-PARAM-PRX-Date        pic 9(8).
004510             07  SR-PARAM-PRX-Assigned-By pic 9(6).
004511         05  SR-PARAM-SW-Mode          pic x       value "F".
004512*                                        F Full / T Today /
004513*                                        M Monthly - U4 variant
004514             88  SR-PARAM-SW-Is-Full       value "F".
004515             88  SR-PARAM-SW-Is-Today      value "T".
004516             88  SR-PARAM-SW-Is-Monthly    value "M".
004517         05  SR-PARAM-SW-Month         pic 99      value zero.
004518         05  SR-PARAM-SW-Year          pic 9(4)    value zero.
004520     03  filler                        pic x(5).
