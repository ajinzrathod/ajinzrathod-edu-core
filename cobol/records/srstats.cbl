000100******************************************************************
000200*                                                                *
000300*      SRSTATS - ATTENDANCE STATISTICS & PERIOD REPORTING         *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SRSTATS.
001100 AUTHOR.                   R J MASON.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              22/04/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Third step of the nightly run.  Builds the school-wide
002000* attendance statistics section (one detail line per classroom
002100* of the current academic year, with control-break totals) and
002200* the period-statistics section (daily, weekly, monthly or
002300* yearly, per SR-PARAM-Report-Mode) of STATS-REPORT.  Runs after
002400* SRATTND so the attendance master it reads already carries
002500* tonight's postings.
002600*    Classrooms are allowed to run different weekend patterns
002700* (Saturday classes at some sites) so the school-wide section
002800* uses each classroom's own CLS-WEEKEND-DAY list via SR004; the
002900* period section reports on the school as a whole and so takes
003000* its weekend pattern from the first classroom loaded for the
003100* current year - Registrar's office confirmed every classroom
003200* at a given school runs the same week in practice.
003300*-----------------------------------------------------------------
003400*
003500* CHANGE LOG.
003600* ==========
003700* 22/04/88 rjm - 1.00 Original - school-wide section only.
003800* 19/11/89 rjm - 1.01 Added the period section (daily/weekly/
003900*                monthly/yearly) per Registrar memo of 02/11/89.
004000* 02/12/98 dlk - 1.02 YEAR 2000 REVIEW - all dates CCYYMMDD.
004100* 17/02/00 rjm - 1.03 Now resolves SR-PARAM-Current-AY-Id itself
004200*                (ticket SR-0061) so SRAVAIL does not have to
004300*                re-read Academic-Year-File for the same answer.
004400* 09/08/05 trh - 1.04 Re-keyed column 7 comments to house style.
004450* 19/07/06 trh - 1.05 Added condition names on the WS-Switches,
004460*                WS-CW-Completed-Flag, WS-DF-Leap-Flag and
004470*                WS-SWV-Mode flags (ticket SR-0237).
004500*
004600 ENVIRONMENT               DIVISION.
004700*========================
004800*
004900 CONFIGURATION             SECTION.
005000 SOURCE-COMPUTER.          RM-COBOL.
005100 OBJECT-COMPUTER.          RM-COBOL.
005200 SPECIAL-NAMES.
005300     C01                    IS TOP-OF-FORM
005400     CLASS SRSTATS-NUMERIC  IS "0" THRU "9".
005500*
005600 INPUT-OUTPUT              SECTION.
005700*-----------------------
005800 FILE-CONTROL.
005900     select   ACADYEAR-FILE
006000              assign to FILE-03
006100              organization is line sequential.
006200     select   STUDENT-FILE
006300              assign to FILE-01
006400              organization is line sequential.
006500     select   CLASSROOM-FILE
006600              assign to FILE-02
006700              organization is line sequential.
006800     select   HOLIDAY-FILE
006900              assign to FILE-04
007000              organization is line sequential.
007100     select   ATTEND-MASTER-IN
007200              assign to FILE-06
007300              organization is line sequential.
007400     select   STATS-REPORT
007500              assign to FILE-15
007600              organization is line sequential.
007700*
007800 DATA                      DIVISION.
007900*========================
008000 FILE                      SECTION.
008100*-----------------------
008200*
008300 FD  ACADYEAR-FILE
008400     label records are omitted.
008500     copy "wsracyr.cob".
008600*
008700 FD  STUDENT-FILE
008800     label records are omitted.
008900     copy "wsrstu.cob".
009000*
009100 FD  CLASSROOM-FILE
009200     label records are omitted.
009300     copy "wsrcls.cob".
009400*
009500 FD  HOLIDAY-FILE
009600     label records are omitted.
009700     copy "wsrhol.cob".
009800*
009900 FD  ATTEND-MASTER-IN
010000     label records are omitted.
010100     copy "wsratt.cob".
010200*
010300 FD  STATS-REPORT
010400     label records are omitted.
010500 01  Stats-Line.
010550     03  Stats-Line-Text         pic x(131).
010560     03  filler                  pic x(1).
010600*
010700 WORKING-STORAGE          SECTION.
010800*-----------------------
010900*
011000 77  Prog-Name                  pic x(15) value "SRSTATS (1.05)".
011100*
011200 01  WS-Switches.
011300     03  WS-EOF-Master-Flag      pic x      value "N".
011310         88  WS-Master-At-Eof       value "Y".
011400     03  WS-Found-Flag           pic x      value "N".
011410         88  WS-Record-Found        value "Y".
011500     03  WS-First-Cls-Flag       pic x      value "Y".
011510         88  WS-Is-First-Cls        value "Y".
011600     03  filler                  pic x(5).
011700*
011800 01  WS-Counts.
011900     03  WS-AY-Ct                pic 9(3)   comp.
012000     03  WS-Student-Ct           pic 9(4)   comp.
012100     03  WS-Classroom-Ct         pic 9(4)   comp.
012200     03  WS-Holiday-Ct           pic 9(4)   comp.
012300     03  WS-Master-Ct            pic 9(5)   comp.
012400     03  WS-Sub                  pic 9(5)   comp.
012500     03  filler                  pic x(5).
012600*
012700 01  WS-AcadYear-Tbl.
012800     03  WS-AY-Entry             occurs 50 indexed by WS-AYX.
012900         05  WS-AY-Id            pic 9(4).
013000         05  WS-AY-School-Id     pic 9(4).
013100         05  WS-AY-Current-Flag  pic x(1).
013200     03  filler                  pic x(5).
013300*
013400 01  WS-Student-Tbl.
013500     03  WS-ST-Entry             occurs 3000 indexed by WS-SX.
013600         05  WS-ST-ID            pic 9(6).
013700         05  WS-ST-Classroom     pic 9(6).
013800     03  filler                  pic x(5).
013900*
014000 01  WS-Classroom-Tbl.
014100     03  WS-CL-Entry             occurs 300 indexed by WS-CX.
014200         05  WS-CL-ID            pic 9(6).
014300         05  WS-CL-Name          pic x(20).
014400         05  WS-CL-School-Id     pic 9(4).
014500         05  WS-CL-Year-Id       pic 9(4).
014600         05  WS-CL-Start-Date    pic 9(8).
014700         05  WS-CL-End-Date      pic 9(8).
014800         05  WS-CL-Weekend-Ct    pic 9(1).
014900         05  WS-CL-Weekend-Day   pic 9(1)  occurs 7.
015000         05  WS-CL-Active-Flag   pic x(1).
015100     03  filler                  pic x(5).
015200*
015300 01  WS-Holiday-Tbl.
015400     03  WS-HL-Entry             occurs 2000 indexed by WS-HX.
015500         05  WS-HL-Year-Id       pic 9(4).
015600         05  WS-HL-Date          pic 9(8).
015700     03  filler                  pic x(5).
015800*
015900 01  WS-Master-Tbl.
016000     03  WS-MT-Entry             occurs 9000 indexed by WS-MX.
016100         05  WS-MT-Student-Id    pic 9(6).
016200         05  WS-MT-Date          pic 9(8).
016300         05  WS-MT-Present       pic x(1).
016400         05  WS-MT-Year-Id       pic 9(4).
016500     03  filler                  pic x(5).
016600*
016700*     Classroom-detail working fields - reloaded fresh by FF010
016800*     for every classroom on the school-wide pass.
016900*
017000 01  WS-Cls-Work.
017100     03  WS-CW-Student-Ct        pic 9(4)   comp.
017200     03  WS-CW-Range-Start       pic 9(8)   comp.
017300     03  WS-CW-Range-End         pic 9(8)   comp.
017400     03  WS-CW-Expected          pic 9(6)   comp.
017500     03  WS-CW-Total             pic 9(6)   comp.
017600     03  WS-CW-Present           pic 9(6)   comp.
017700     03  WS-CW-Pending           pic 9(6)   comp.
017800     03  WS-CW-Completed-Flag    pic x(1).
017810         88  WS-CW-Is-Completed      value "Y".
017900     03  filler                  pic x(5).
018000*
018100*     School-wide control-break accumulators (U4).
018200*
018300 01  WS-SW-Totals.
018400     03  WS-SW-Cls-Ct            pic 9(4)   comp.
018500     03  WS-SW-Students          pic 9(6)   comp.
018600     03  WS-SW-Present           pic 9(6)   comp.
018700     03  WS-SW-Records           pic 9(6)   comp.
018800     03  WS-SW-Expected          pic 9(6)   comp.
018900     03  WS-SW-Pending           pic 9(6)   comp.
019000     03  WS-SW-Completed-Ct      pic 9(4)   comp.
019100     03  WS-SW-Pending-Ct        pic 9(4)   comp.
019200     03  WS-SW-Pct               pic 999v99.
019300     03  filler                  pic x(5).
019310*
019320*     U4's today/monthly variant range - resolved once by BB020
019330*     from SR-PARAM-SW-Mode/-Month/-Year and read by every pass
019340*     of FF010 through the school-wide loop.
019350*
019360 01  WS-SW-Variant.
019365     03  WS-SWV-Mode             pic x.
019366         88  WS-SWV-Is-Full          value "F".
019367         88  WS-SWV-Is-Today         value "T".
019368         88  WS-SWV-Is-Monthly       value "M".
019370     03  WS-SWV-Month            pic 99      comp.
019380     03  WS-SWV-Year             pic 9(4)    comp.
019390     03  WS-SWV-Range-Start      pic 9(8)    comp.
019400     03  WS-SWV-Range-End        pic 9(8)    comp.
019410     03  filler                  pic x(5).
019420*
019500*     Period-section working fields (U5).  WS-School-Weekend-Ct/
019600*     Day is loaded off the first classroom FF010 sees for the
019700*     current year - see REMARKS above.  WS-Win-Start/-End (the
019800*     weekly/monthly window bounds) are held in their own group
019900*     below, WS-Win-Group, so a debug trace can dump both as one
020000*     sixteen-byte field when SR-PARAM-Debugging = "Y".
020100*
020200 01  WS-Period-Work.
020300     03  WS-School-Weekend-Ct    pic 9(1)   value zero.
020400     03  WS-School-Weekend-Day   pic 9(1)   occurs 7.
020500     03  WS-Period-Start         pic 9(8)   comp.
020600     03  WS-Period-End           pic 9(8)   comp.
020700     03  WS-Period-Student-Ct    pic 9(4)   comp.
020800     03  WS-Week-No              pic 9(3)   comp.
020900     03  WS-Win-Days             pic 9(4)   comp.
021000     03  WS-Period-Present       pic 9(6)   comp.
021100     03  WS-Period-Total         pic 9(6)   comp.
021200     03  WS-Period-Pending       pic s9(7)  comp.
021300     03  WS-Period-Absent        pic 9(6)   comp.
021400     03  WS-Period-Pct           pic 999v99.
021500     03  WS-Seg-Days             pic 9(3)   comp.
021600     03  WS-Seg-Weekends         pic 9(3)   comp.
021700     03  WS-Seg-Holidays         pic 9(3)   comp.
021800     03  WS-Seg-School-Days      pic 9(3)   comp.
021900     03  WS-Seg-Expected         pic 9(6)   comp.
022000     03  WS-Seg-Month            pic 9(2)   comp.
022100     03  WS-Seg-Month-End        pic 9(8)   comp.
022200     03  filler                  pic x(5).
022300*
022400 01  WS-Win-Group.
022500     03  WS-Win-Start            pic 9(8)   comp.
022600     03  WS-Win-End              pic 9(8)   comp.
022700 01  WS-Win-Group-R redefines WS-Win-Group.
022800     03  WS-Win-Text             pic x(16).
022900*
023000 01  Trace-Messages.
023100     03  SRS010                  pic x(17)
023200                 value "SRS010 Window - ".
023300*
023400*     Local calendar day-stepper - kept here rather than one more
023500*     CALL of SR004 per day, the way BB070 in SR004 itself works.
023600*
023700 01  WS-Day-Fields.
023800     03  WS-DF-Year              pic 9(4)   comp.
023900     03  WS-DF-Month             pic 9(2)   comp.
024000     03  WS-DF-Day               pic 9(2)   comp.
024100     03  WS-DF-Max-Day           pic 9(2)   comp.
024200     03  WS-DF-Leap-Flag         pic x      value "N".
024210         88  WS-DF-Year-Is-Leap      value "Y".
024300     03  WS-DF-Temp-Q            pic 9(6)   comp.
024400     03  WS-DF-Temp-R            pic 9(2)   comp.
024500     03  WS-DF-Loop-Date         pic 9(8)   comp.
024600     03  WS-DF-Weekday           pic 9      comp.
024700     03  filler                  pic x(5).
024800*
024900 01  WS-Dim-Tbl.
025000     03  WS-Dim-01               pic 99     value 31.
025100     03  WS-Dim-02               pic 99     value 28.
025200     03  WS-Dim-03               pic 99     value 31.
025300     03  WS-Dim-04               pic 99     value 30.
025400     03  WS-Dim-05               pic 99     value 31.
025500     03  WS-Dim-06               pic 99     value 30.
025600     03  WS-Dim-07               pic 99     value 31.
025700     03  WS-Dim-08               pic 99     value 31.
025800     03  WS-Dim-09               pic 99     value 30.
025900     03  WS-Dim-10               pic 99     value 31.
026000     03  WS-Dim-11               pic 99     value 30.
026100     03  WS-Dim-12               pic 99     value 31.
026200 01  WS-Dim-Tbl-R redefines WS-Dim-Tbl.
026300     03  WS-Dim-Entry            pic 99     occurs 12 comp.
026400*
026500 01  WS-Month-Name-Tbl.
026600     03  WS-MN-01                pic x(9)   value "JANUARY".
026700     03  WS-MN-02                pic x(9)   value "FEBRUARY".
026800     03  WS-MN-03                pic x(9)   value "MARCH".
026900     03  WS-MN-04                pic x(9)   value "APRIL".
027000     03  WS-MN-05                pic x(9)   value "MAY".
027100     03  WS-MN-06                pic x(9)   value "JUNE".
027200     03  WS-MN-07                pic x(9)   value "JULY".
027300     03  WS-MN-08                pic x(9)   value "AUGUST".
027400     03  WS-MN-09                pic x(9)   value "SEPTEMBER".
027500     03  WS-MN-10                pic x(9)   value "OCTOBER".
027600     03  WS-MN-11                pic x(9)   value "NOVEMBER".
027700     03  WS-MN-12                pic x(9)   value "DECEMBER".
027800 01  WS-Month-Name-Tbl-R redefines WS-Month-Name-Tbl.
027900     03  WS-MN-Entry             pic x(9)   occurs 12.
028000*
028100 01  WS-Edit-Fields.
028150     03  WS-Ed-2                 pic 99.
028200     03  WS-Ed-5                 pic zzzz9.
028300     03  WS-Ed-6                 pic zzzzz9.
028400     03  WS-Ed-Pct               pic zz9.99.
028500     03  filler                  pic x(5).
028600*
028700 01  SR004-Linkage.
028800     copy "wsr004.cob".
028900*
029000 linkage                   section.
029100*-----------------------
029200*
029300 copy "wsrcall.cob".
029400 copy "wsrnames.cob".
029500 copy "wsrparam.cob".
029600*
029700 procedure  division     using WS-Calling-Data
029800                                File-Defs
029900                                SR-Param-Record.
030000*===========================================================
030100*
030200 AA000-Main.
030300     move     zero to WS-Term-Code.
030400     perform  BB010-Load-Masters.
030500     perform  BB015-Determine-Current-Year.
030600     open     output STATS-REPORT.
030700     perform  BB020-Report-School-Wide.
030800     perform  BB030-Report-Period.
030900     close    STATS-REPORT.
031000 AA000-Exit.
031100     exit     program.
031200*
031300*-----------------------------------------------------------------
031400* BB010 brings the academic-year, student, classroom, holiday and
031500* posted attendance master into tables - same shape load as
031600* SRATTND, one DD0nn paragraph per file.
031700*-----------------------------------------------------------------
031800 BB010-Load-Masters.
031900     open     input ACADYEAR-FILE STUDENT-FILE CLASSROOM-FILE
032000                    HOLIDAY-FILE ATTEND-MASTER-IN.
032100     move     zero to WS-AY-Ct.
032200     perform  DD011-Read-One-AcadYear thru DD011-Exit
032300               until WS-EOF-Master-Flag = "Y".
032400     move     "N" to WS-EOF-Master-Flag.
032500     move     zero to WS-Student-Ct.
032600     perform  DD012-Read-One-Student thru DD012-Exit
032700               until WS-EOF-Master-Flag = "Y".
032800     move     "N" to WS-EOF-Master-Flag.
032900     move     zero to WS-Classroom-Ct.
033000     perform  DD013-Read-One-Classroom thru DD013-Exit
033100               until WS-EOF-Master-Flag = "Y".
033200     move     "N" to WS-EOF-Master-Flag.
033300     move     zero to WS-Holiday-Ct.
033400     perform  DD014-Read-One-Holiday thru DD014-Exit
033500               until WS-EOF-Master-Flag = "Y".
033600     move     "N" to WS-EOF-Master-Flag.
033700     move     zero to WS-Master-Ct.
033800     perform  DD015-Read-One-Master thru DD015-Exit
033900               until WS-EOF-Master-Flag = "Y".
034000     close    ACADYEAR-FILE STUDENT-FILE CLASSROOM-FILE
034100              HOLIDAY-FILE ATTEND-MASTER-IN.
034200 BB010-Exit.
034300     exit.
034400*
034500 DD011-Read-One-AcadYear.
034600     read     ACADYEAR-FILE
034700              at end
034800                 move "Y" to WS-EOF-Master-Flag
034900              not at end
035000                 add 1 to WS-AY-Ct
035100                 set  WS-AYX to WS-AY-Ct
035200                 move AY-ID           to WS-AY-Id (WS-AYX)
035300                 move AY-SCHOOL-ID    to WS-AY-School-Id (WS-AYX)
035400                 move AY-CURRENT-FLAG to WS-AY-Current-Flag (WS-AYX)
035500     end-read.
035600 DD011-Exit.
035700     exit.
035800*
035900 DD012-Read-One-Student.
036000     read     STUDENT-FILE
036100              at end
036200                 move "Y" to WS-EOF-Master-Flag
036300              not at end
036400                 add 1 to WS-Student-Ct
036500                 set  WS-SX to WS-Student-Ct
036600                 move STU-ID           to WS-ST-ID (WS-SX)
036700                 move STU-CLASSROOM-ID to WS-ST-Classroom (WS-SX)
036800     end-read.
036900 DD012-Exit.
037000     exit.
037100*
037200 DD013-Read-One-Classroom.
037300     read     CLASSROOM-FILE
037400              at end
037500                 move "Y" to WS-EOF-Master-Flag
037600              not at end
037700                 add 1 to WS-Classroom-Ct
037800                 set  WS-CX to WS-Classroom-Ct
037900                 move CLS-ID          to WS-CL-ID (WS-CX)
038000                 move CLS-NAME        to WS-CL-Name (WS-CX)
038100                 move CLS-SCHOOL-ID   to WS-CL-School-Id (WS-CX)
038200                 move CLS-YEAR-ID     to WS-CL-Year-Id (WS-CX)
038300                 move CLS-START-DATE  to WS-CL-Start-Date (WS-CX)
038400                 move CLS-END-DATE    to WS-CL-End-Date (WS-CX)
038500                 move CLS-WEEKEND-CT  to WS-CL-Weekend-Ct (WS-CX)
038600                 move CLS-ACTIVE-FLAG to WS-CL-Active-Flag (WS-CX)
038700                 move CLS-WEEKEND-DAY (1) to WS-CL-Weekend-Day (WS-CX, 1)
038800                 move CLS-WEEKEND-DAY (2) to WS-CL-Weekend-Day (WS-CX, 2)
038900                 move CLS-WEEKEND-DAY (3) to WS-CL-Weekend-Day (WS-CX, 3)
039000                 move CLS-WEEKEND-DAY (4) to WS-CL-Weekend-Day (WS-CX, 4)
039100                 move CLS-WEEKEND-DAY (5) to WS-CL-Weekend-Day (WS-CX, 5)
039200                 move CLS-WEEKEND-DAY (6) to WS-CL-Weekend-Day (WS-CX, 6)
039300                 move CLS-WEEKEND-DAY (7) to WS-CL-Weekend-Day (WS-CX, 7)
039400     end-read.
039500 DD013-Exit.
039600     exit.
039700*
039800 DD014-Read-One-Holiday.
039900     read     HOLIDAY-FILE
040000              at end
040100                 move "Y" to WS-EOF-Master-Flag
040200              not at end
040300                 add 1 to WS-Holiday-Ct
040400                 set  WS-HX to WS-Holiday-Ct
040500                 move HOL-YEAR-ID to WS-HL-Year-Id (WS-HX)
040600                 move HOL-DATE    to WS-HL-Date (WS-HX)
040700     end-read.
040800 DD014-Exit.
040900     exit.
041000*
041100 DD015-Read-One-Master.
041200     read     ATTEND-MASTER-IN
041300              at end
041400                 move "Y" to WS-EOF-Master-Flag
041500              not at end
041600                 add 1 to WS-Master-Ct
041700                 set  WS-MX to WS-Master-Ct
041800                 move ATT-STUDENT-ID to WS-MT-Student-Id (WS-MX)
041900                 move ATT-DATE       to WS-MT-Date (WS-MX)
042000                 move ATT-PRESENT    to WS-MT-Present (WS-MX)
042100                 move ATT-YEAR-ID    to WS-MT-Year-Id (WS-MX)
042200     end-read.
042300 DD015-Exit.
042400     exit.
042500*
042600*-----------------------------------------------------------------
042700* BB015 resolves SR-PARAM-Current-AY-Id from the academic-year
042800* table (R11) - one year only may carry the current flag for a
042900* given school.  Resolved unconditionally, since the incoming
043000* field cannot be trusted to already carry zero on a cold start.
043100*-----------------------------------------------------------------
043200 BB015-Determine-Current-Year.
043300     move     zero to SR-PARAM-Current-AY-Id.
043400     perform  DD016-Check-One-Year thru DD016-Exit
043500               varying WS-AYX from 1 by 1 until WS-AYX > WS-AY-Ct.
043600 BB015-Exit.
043700     exit.
043800*
043900 DD016-Check-One-Year.
044000     if       WS-AY-School-Id (WS-AYX) = SR-PARAM-School-Id
044100              and WS-AY-Current-Flag (WS-AYX) = "Y"
044200              move WS-AY-Id (WS-AYX) to SR-PARAM-Current-AY-Id.
044300 DD016-Exit.
044400     exit.
044500*
044600*-----------------------------------------------------------------
044700* BB020 writes the school-wide section (U3/U4) - one FF010 detail
044800* line per classroom of the current year, then the footer totals.
044900* SR-PARAM-SW-Mode picks the U4 variant - F Full (the original
044920* roll-up, clipped to each classroom's own range), T Today (every
044940* classroom's figures restricted to the as-of date alone) or
044960* M Monthly (restricted to the first-through-last day of a given
044980* calendar month).  BB021 resolves the mode and, for T/M, the
044990* common range every classroom in the pass is held to.
045000 BB020-Report-School-Wide.
045010     perform  BB021-Resolve-Variant.
045020     move     spaces to Stats-Line.
045030     if       WS-SWV-Mode = "T"
045040              move "ATTENDANCE STATISTICS - SCHOOL WIDE - TODAY"
045050                   to Stats-Line (1:45)
045060     else
045070     if       WS-SWV-Mode = "M"
045080              move "ATTENDANCE STATISTICS - SCHOOL WIDE - MONTH"
045090                   to Stats-Line (1:45)
045100              move WS-SWV-Month to WS-Ed-2
045110              move WS-Ed-2       to Stats-Line (47:2)
045120              move "/"           to Stats-Line (49:1)
045130              move WS-SWV-Year   to WS-Ed-5
045140              move WS-Ed-5       to Stats-Line (50:5)
045150     else
045160              move "ATTENDANCE STATISTICS - SCHOOL WIDE"
045165                   to Stats-Line (1:36)
045170     end-if
045180     end-if.
045190     write    Stats-Line.
045400     move     SR-PARAM-Current-AY-Id to WS-Ed-5.
045500     move     spaces to Stats-Line.
045600     move     "ACADEMIC YEAR " to Stats-Line (1:14).
045700     move     WS-Ed-5          to Stats-Line (15:5).
045800     move     "  AS OF "       to Stats-Line (21:8).
045900     move     SR-PARAM-As-Of-Date to Stats-Line (29:8).
046000     write    Stats-Line.
046100     move     zero to WS-SW-Cls-Ct WS-SW-Students WS-SW-Present
046200              WS-SW-Records WS-SW-Expected WS-SW-Pending
046300              WS-SW-Completed-Ct WS-SW-Pending-Ct.
046400     move     "Y" to WS-First-Cls-Flag.
046500     perform  FF010-Stats-One-Classroom thru FF010-Exit
046600               varying WS-CX from 1 by 1 until WS-CX > WS-Classroom-Ct.
046700     if       WS-SW-Records > 0
046800              compute WS-SW-Pct rounded =
046900                      WS-SW-Present / WS-SW-Records * 100
047000     else
047100              move zero to WS-SW-Pct.
047200     move     WS-SW-Cls-Ct       to WS-Ed-5.
047300     move     spaces to Stats-Line.
047400     move     "TOTALS            " to Stats-Line (1:20).
047500     move     WS-SW-Students     to WS-Ed-5.
047600     move     WS-Ed-5            to Stats-Line (21:5).
047700     move     WS-SW-Records      to WS-Ed-6.
047800     move     WS-Ed-6            to Stats-Line (27:6).
047900     move     WS-SW-Present      to WS-Ed-6.
048000     move     WS-Ed-6            to Stats-Line (34:6).
048010     if       WS-SWV-Mode = "T" or WS-SWV-Mode = "M"
048020              move WS-SW-Pct     to WS-Ed-Pct
048030              move WS-Ed-Pct     to Stats-Line (41:6)
048040              go to BB020-Write-Totals.
048100     move     WS-SW-Expected     to WS-Ed-6.
048200     move     WS-Ed-6            to Stats-Line (41:6).
048300     move     WS-SW-Pending      to WS-Ed-6.
048400     move     WS-Ed-6            to Stats-Line (48:6).
048500     move     WS-SW-Completed-Ct to WS-Ed-5.
048600     move     WS-Ed-5            to Stats-Line (56:5).
048700     move     WS-SW-Pending-Ct   to WS-Ed-5.
048800     move     WS-Ed-5            to Stats-Line (62:5).
048900     move     WS-SW-Pct          to WS-Ed-Pct.
049000     move     WS-Ed-Pct          to Stats-Line (68:6).
049010 BB020-Write-Totals.
049100     write    Stats-Line.
049200 BB020-Exit.
049300     exit.
049400*
049410*-----------------------------------------------------------------
049420* BB021 resolves SR-PARAM-SW-Mode into WS-SWV-Mode (space or any
049440* value other than T/M defaults to Full - SR000's blanket MOVE
049460* SPACES TO SR-PARAM-RECORD at start of run wipes WSRPARAM's own
049480* VALUE "F" clause, so this paragraph, not the copybook default,
049500* is what Full actually relies on).  For Today it sets the common
049520* range to the as-of date alone; for Monthly it defaults the
049540* target month/year to the as-of date's own and works out the
049560* last day of that month with the same WS-Dim-Entry/JJ013 table
049580* II030's monthly period section already carries.
049600*-----------------------------------------------------------------
049610 BB021-Resolve-Variant.
049620     move     SR-PARAM-SW-Mode to WS-SWV-Mode.
049630     if       WS-SWV-Mode not = "T" and WS-SWV-Mode not = "M"
049640              move "F" to WS-SWV-Mode.
049650     if       WS-SWV-Mode = "F"
049660              go to BB021-Exit.
049670     if       WS-SWV-Mode = "T"
049680              move SR-PARAM-As-Of-Date to WS-SWV-Range-Start
049690              move SR-PARAM-As-Of-Date to WS-SWV-Range-End
049700              go to BB021-Exit.
049710     move     SR-PARAM-SW-Month to WS-SWV-Month.
049720     move     SR-PARAM-SW-Year  to WS-SWV-Year.
049730     if       WS-SWV-Month = zero
049740              move SR-PARAM-AOD-MM   to WS-SWV-Month.
049750     if       WS-SWV-Year = zero
049760              move SR-PARAM-AOD-CCYY to WS-SWV-Year.
049770     move     WS-SWV-Year  to WS-DF-Year.
049780     move     WS-SWV-Month to WS-DF-Month.
049790     move     WS-Dim-Entry (WS-SWV-Month) to WS-DF-Max-Day.
049800     perform  JJ013-Test-Leap-Year.
049810     if       WS-SWV-Month = 2 and WS-DF-Leap-Flag = "Y"
049820              move 29 to WS-DF-Max-Day.
049830     compute  WS-SWV-Range-Start =
049840              WS-SWV-Year * 10000 + WS-SWV-Month * 100 + 1.
049850     compute  WS-SWV-Range-End =
049860              WS-SWV-Year * 10000 + WS-SWV-Month * 100 + WS-DF-Max-Day.
049870 BB021-Exit.
049880     exit.
049890*
049895*-----------------------------------------------------------------
049896* FF010 computes and writes one classroom's U3 detail line, and
049897* rolls its figures into the U4 footer totals.  A classroom not
049898* of the current year, not active, or with no enrolled students
049899* is skipped - it contributes no line and no totals.
049900*-----------------------------------------------------------------
050100 FF010-Stats-One-Classroom.
050200     if       WS-CL-Year-Id (WS-CX) not = SR-PARAM-Current-AY-Id
050300              go to FF010-Exit.
050400     if       WS-CL-Active-Flag (WS-CX) not = "Y"
050500              go to FF010-Exit.
050600     if       WS-First-Cls-Flag = "Y"
050700              move WS-CL-Weekend-Ct (WS-CX) to WS-School-Weekend-Ct
050800              move WS-CL-Weekend-Day (WS-CX, 1) to WS-School-Weekend-Day (1)
050900              move WS-CL-Weekend-Day (WS-CX, 2) to WS-School-Weekend-Day (2)
051000              move WS-CL-Weekend-Day (WS-CX, 3) to WS-School-Weekend-Day (3)
051100              move WS-CL-Weekend-Day (WS-CX, 4) to WS-School-Weekend-Day (4)
051200              move WS-CL-Weekend-Day (WS-CX, 5) to WS-School-Weekend-Day (5)
051300              move WS-CL-Weekend-Day (WS-CX, 6) to WS-School-Weekend-Day (6)
051400              move WS-CL-Weekend-Day (WS-CX, 7) to WS-School-Weekend-Day (7)
051500              move "N" to WS-First-Cls-Flag.
051600     move     zero to WS-CW-Student-Ct.
051700     perform  GG011-Count-One-Student thru GG011-Exit
051800               varying WS-SX from 1 by 1 until WS-SX > WS-Student-Ct.
051900     if       WS-CW-Student-Ct = zero
052000              go to FF010-Exit.
052010     if       WS-SWV-Mode = "T" or WS-SWV-Mode = "M"
052020              move WS-SWV-Range-Start to WS-CW-Range-Start
052030              move WS-SWV-Range-End   to WS-CW-Range-End
052040              move zero to WS-CW-Expected WS-CW-Pending
052050              move "N"  to WS-CW-Completed-Flag
052060              go to GG015-Count-Variant.
052100     if       WS-CL-Start-Date (WS-CX) not = zero
052200              and WS-CL-End-Date (WS-CX) not = zero
052300              move WS-CL-Start-Date (WS-CX) to WS-CW-Range-Start
052400              if  WS-CL-End-Date (WS-CX) < SR-PARAM-As-Of-Date
052500                  move WS-CL-End-Date (WS-CX) to WS-CW-Range-End
052600              else
052700                  move SR-PARAM-As-Of-Date to WS-CW-Range-End
052800              end-if
052900     else
053000              compute WS-CW-Range-Start =
053100                      SR-PARAM-AOD-CCYY * 10000 + 0101
053200              move SR-PARAM-As-Of-Date to WS-CW-Range-End.
053300     move     WS-CW-Range-Start to SR004-Start-Date.
053400     move     WS-CW-Range-End   to SR004-End-Date.
053500     move     WS-CL-Weekend-Ct (WS-CX)  to SR004-Weekend-Ct.
053600     move     WS-CL-Weekend-Day (WS-CX, 1) to SR004-Weekend-Day (1).
053700     move     WS-CL-Weekend-Day (WS-CX, 2) to SR004-Weekend-Day (2).
053800     move     WS-CL-Weekend-Day (WS-CX, 3) to SR004-Weekend-Day (3).
053900     move     WS-CL-Weekend-Day (WS-CX, 4) to SR004-Weekend-Day (4).
054000     move     WS-CL-Weekend-Day (WS-CX, 5) to SR004-Weekend-Day (5).
054100     move     WS-CL-Weekend-Day (WS-CX, 6) to SR004-Weekend-Day (6).
054200     move     WS-CL-Weekend-Day (WS-CX, 7) to SR004-Weekend-Day (7).
054300     move     zero to SR004-Holiday-Ct.
054400     perform  GG012-Load-One-Holiday thru GG012-Exit
054500               varying WS-HX from 1 by 1 until WS-HX > WS-Holiday-Ct
054600               or SR004-Holiday-Ct > 399.
054700     move     "S"               to SR004-Function.
054800     call     "SR004" using SR004-Linkage.
054900     compute  WS-CW-Expected = SR004-School-Days * WS-CW-Student-Ct.
054910     move     zero to WS-CW-Total WS-CW-Present.
054920     go       to GG016-Count-Full.
054930*
054940*-----------------------------------------------------------------
054950* GG015 counts one classroom's posted attendance for the Today/
054960* Monthly variants - GG013 is the same master-scan FF010 already
054970* used for the Full roll-up, only the range it is handed differs.
054980*-----------------------------------------------------------------
054990 GG015-Count-Variant.
055000     move     zero to WS-CW-Total WS-CW-Present.
055010 GG016-Count-Full.
055100     perform  GG013-Count-One-Master thru GG013-Exit
055200               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
055210     if       WS-SWV-Mode = "T" or WS-SWV-Mode = "M"
055220              go to FF011-Write-Variant-Detail.
055300     if       WS-CW-Expected > WS-CW-Total
055400              compute WS-CW-Pending = WS-CW-Expected - WS-CW-Total
055500     else
055600              move zero to WS-CW-Pending.
055700     if       WS-CW-Pending = zero
055800              move "Y" to WS-CW-Completed-Flag
055900     else
056000              move "N" to WS-CW-Completed-Flag.
056100     add      1 to WS-SW-Cls-Ct.
056200     add      WS-CW-Student-Ct to WS-SW-Students.
056300     add      WS-CW-Present    to WS-SW-Present.
056400     add      WS-CW-Total      to WS-SW-Records.
056500     add      WS-CW-Expected   to WS-SW-Expected.
056600     add      WS-CW-Pending    to WS-SW-Pending.
056700     if       WS-CW-Completed-Flag = "Y"
056800              add 1 to WS-SW-Completed-Ct
056900     else
057000              add 1 to WS-SW-Pending-Ct.
057100     move     spaces to Stats-Line.
057200     move     WS-CL-Name (WS-CX) to Stats-Line (1:20).
057300     move     WS-CW-Student-Ct  to WS-Ed-5.
057400     move     WS-Ed-5           to Stats-Line (21:5).
057500     move     WS-CW-Total       to WS-Ed-6.
057600     move     WS-Ed-6           to Stats-Line (27:6).
057700     move     WS-CW-Present     to WS-Ed-6.
057800     move     WS-Ed-6           to Stats-Line (34:6).
057900     move     WS-CW-Expected    to WS-Ed-6.
058000     move     WS-Ed-6           to Stats-Line (41:6).
058100     move     WS-CW-Pending     to WS-Ed-6.
058200     move     WS-Ed-6           to Stats-Line (48:6).
058300     move     WS-CW-Completed-Flag to Stats-Line (56:1).
058400     if       WS-CW-Total > 0
058500              compute WS-SW-Pct rounded =
058600                      WS-CW-Present / WS-CW-Total * 100
058700     else
058800              move zero to WS-SW-Pct.
058900     move     WS-SW-Pct         to WS-Ed-Pct.
059000     move     WS-Ed-Pct         to Stats-Line (60:6).
059100     write    Stats-Line.
059110     go       to FF010-Exit.
059120*
059130*-----------------------------------------------------------------
059140* FF011 writes the Today/Monthly detail line - student count,
059150* records and present only, no expected/pending/completed-flag,
059160* per U4 step 4.  A classroom with no attendance rows posted in
059170* the variant's range is omitted from both the line and the
059180* footer totals (U4 step 4's "classrooms with zero records ...
059190* are omitted").
059195*-----------------------------------------------------------------
059196 FF011-Write-Variant-Detail.
059197     if       WS-CW-Total = zero
059198              go to FF010-Exit.
059199     add      1 to WS-SW-Cls-Ct.
059200     add      WS-CW-Student-Ct to WS-SW-Students.
059210     add      WS-CW-Present    to WS-SW-Present.
059220     add      WS-CW-Total      to WS-SW-Records.
059230     move     spaces to Stats-Line.
059240     move     WS-CL-Name (WS-CX) to Stats-Line (1:20).
059250     move     WS-CW-Student-Ct  to WS-Ed-5.
059260     move     WS-Ed-5           to Stats-Line (21:5).
059270     move     WS-CW-Total       to WS-Ed-6.
059280     move     WS-Ed-6           to Stats-Line (27:6).
059290     move     WS-CW-Present     to WS-Ed-6.
059300     move     WS-Ed-6           to Stats-Line (34:6).
059310     if       WS-CW-Total > 0
059320              compute WS-SW-Pct rounded =
059330                      WS-CW-Present / WS-CW-Total * 100
059340     else
059350              move zero to WS-SW-Pct.
059360     move     WS-SW-Pct         to WS-Ed-Pct.
059370     move     WS-Ed-Pct         to Stats-Line (41:6).
059380     write    Stats-Line.
059400 FF010-Exit.
059500     exit.
059600*
059700 GG011-Count-One-Student.
059710     if       WS-ST-Classroom (WS-SX) = WS-CL-ID (WS-CX)
059720              add 1 to WS-CW-Student-Ct.
059800 GG011-Exit.
059900     exit.
060000*
060100 GG012-Load-One-Holiday.
060200     if       WS-HL-Year-Id (WS-HX) = WS-CL-Year-Id (WS-CX)
060300              add 1 to SR004-Holiday-Ct
060400              move WS-HL-Date (WS-HX)
060500                   to SR004-Holiday-Date (SR004-Holiday-Ct).
060600 GG012-Exit.
060700     exit.
060800*
060900*-----------------------------------------------------------------
061000* GG013 adds one master row into the classroom's total/present
061100* counts if the row's student belongs to this classroom, falls
061200* within the range, and carries the current year id.
061300*-----------------------------------------------------------------
061400 GG013-Count-One-Master.
061500     if       WS-MT-Year-Id (WS-MX) not = WS-CL-Year-Id (WS-CX)
061600              go to GG013-Exit.
061700     if       WS-MT-Date (WS-MX) < WS-CW-Range-Start
061800              or WS-MT-Date (WS-MX) > WS-CW-Range-End
061900              go to GG013-Exit.
062000     perform  GG014-Student-In-Classroom thru GG014-Exit
062100               varying WS-SX from 1 by 1 until WS-SX > WS-Student-Ct
062200               or WS-Found-Flag = "Y".
062300     if       WS-Found-Flag = "Y"
062400              add 1 to WS-CW-Total
062500              if  WS-MT-Present (WS-MX) = "P"
062600                  add 1 to WS-CW-Present
062700              end-if.
062800 GG013-Exit.
062900     exit.
063000*
063100 GG014-Student-In-Classroom.
063200     move     "N" to WS-Found-Flag.
063300     if       WS-ST-ID (WS-SX) = WS-MT-Student-Id (WS-MX)
063400              and WS-ST-Classroom (WS-SX) = WS-CL-ID (WS-CX)
063500              move "Y" to WS-Found-Flag.
063600 GG014-Exit.
063700     exit.
063800*
063900*-----------------------------------------------------------------
064000* BB030 writes the period section (U5) - daily, weekly, monthly
064100* or yearly per SR-PARAM-Report-Mode - over the whole school's
064200* current-year student population and date range.
064300*-----------------------------------------------------------------
064400 BB030-Report-Period.
064500     perform  HH010-Determine-Period-Range.
064600     move     zero to WS-Period-Student-Ct.
064700     perform  HH020-Count-One-Period-Student thru HH020-Exit
064800               varying WS-SX from 1 by 1 until WS-SX > WS-Student-Ct.
064900     move     spaces to Stats-Line.
065000     move     "ATTENDANCE STATISTICS - PERIOD SECTION" to Stats-Line (1:39).
065100     write    Stats-Line.
065200     evaluate SR-PARAM-Report-Mode
065300         when   "D"
065400                perform  II010-Report-Daily
065500         when   "W"
065550                perform  II020-Report-Weekly
065600         when   "M"
065700                perform  II030-Report-Monthly
065800         when   other
065900                perform  II040-Report-Yearly
066000     end-evaluate.
066100 BB030-Exit.
066200     exit.
066300*
066400*-----------------------------------------------------------------
066500* HH010 sets WS-Period-Start/-End to the min start / max end date
066600* held over classrooms of the current year that carry dates, or
066700* the fixed fallback range of R5 when none do.
066800*-----------------------------------------------------------------
066900 HH010-Determine-Period-Range.
067000     move     SR-PARAM-Dflt-Start-Date to WS-Period-Start.
067100     move     SR-PARAM-Dflt-End-Date   to WS-Period-End.
067200     move     "N" to WS-Found-Flag.
067300     perform  HH011-Widen-One-Classroom thru HH011-Exit
067400               varying WS-CX from 1 by 1 until WS-CX > WS-Classroom-Ct.
067500 HH010-Exit.
067600     exit.
067700*
067800 HH011-Widen-One-Classroom.
067900     if       WS-CL-Year-Id (WS-CX) not = SR-PARAM-Current-AY-Id
068000              or WS-CL-Active-Flag (WS-CX) not = "Y"
068100              or WS-CL-Start-Date (WS-CX) = zero
068200              or WS-CL-End-Date (WS-CX) = zero
068300              go to HH011-Exit.
068400     if       WS-Found-Flag not = "Y"
068500              move WS-CL-Start-Date (WS-CX) to WS-Period-Start
068600              move WS-CL-End-Date (WS-CX)   to WS-Period-End
068700              move "Y" to WS-Found-Flag
068800              go to HH011-Exit.
068900     if       WS-CL-Start-Date (WS-CX) < WS-Period-Start
069000              move WS-CL-Start-Date (WS-CX) to WS-Period-Start.
069100     if       WS-CL-End-Date (WS-CX) > WS-Period-End
069200              move WS-CL-End-Date (WS-CX) to WS-Period-End.
069300 HH011-Exit.
069400     exit.
069500*
069600 HH020-Count-One-Period-Student.
069700     perform  HH021-Student-Year-Matches thru HH021-Exit.
069800     if       WS-Found-Flag = "Y"
069900              add 1 to WS-Period-Student-Ct.
070000 HH020-Exit.
070100     exit.
070200*
070300 HH021-Student-Year-Matches.
070400     move     "N" to WS-Found-Flag.
070500     perform  HH022-Check-One-Classroom thru HH022-Exit
070600               varying WS-CX from 1 by 1 until WS-CX > WS-Classroom-Ct
070700               or WS-Found-Flag = "Y".
070800 HH021-Exit.
070900     exit.
071000*
071100 HH022-Check-One-Classroom.
071200     if       WS-CL-ID (WS-CX) = WS-ST-Classroom (WS-SX)
071300              and WS-CL-Year-Id (WS-CX) = SR-PARAM-Current-AY-Id
071400              and WS-CL-Active-Flag (WS-CX) = "Y"
071500              move "Y" to WS-Found-Flag.
071600 HH022-Exit.
071700     exit.
071800*
071900*-----------------------------------------------------------------
072000* II010 reports one daily line per non-holiday date in range that
072100* has at least one posted row; day stepping via JJ010.
072200*-----------------------------------------------------------------
072300 II010-Report-Daily.
072400     move     WS-Period-Start to WS-DF-Loop-Date.
072500     perform  JJ011-Report-One-Day thru JJ011-Exit
072600               until WS-DF-Loop-Date > WS-Period-End.
072700 II010-Exit.
072800     exit.
072900*
073000 JJ011-Report-One-Day.
073100     perform  KK010-Is-Holiday-Date thru KK010-Exit.
073200     if       WS-Found-Flag not = "Y"
073300              move zero to WS-Period-Present WS-Period-Total
073400              perform KK011-Count-One-Day-Master thru KK011-Exit
073500                      varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct
073600              if  WS-Period-Total > 0
073700                  compute WS-Period-Pending =
073800                          WS-Period-Student-Ct - WS-Period-Total
073900                  move spaces to Stats-Line
074000                  move WS-DF-Loop-Date to Stats-Line (1:8)
074100                  move WS-Period-Present to WS-Ed-6
074200                  move WS-Ed-6 to Stats-Line (12:6)
074300                  move WS-Period-Total to WS-Ed-6
074400                  move WS-Ed-6 to Stats-Line (19:6)
074500                  move WS-Period-Pending to WS-Ed-6
074600                  move WS-Ed-6 to Stats-Line (26:6)
074700                  write Stats-Line
074800              end-if
074900     end-if.
075000     perform  JJ010-Add-One-Day.
075100 JJ011-Exit.
075200     exit.
075300*
075400 KK010-Is-Holiday-Date.
075500     move     "N" to WS-Found-Flag.
075600     perform  KK012-Check-One-Holiday thru KK012-Exit
075700               varying WS-HX from 1 by 1 until WS-HX > WS-Holiday-Ct
075800               or WS-Found-Flag = "Y".
075900 KK010-Exit.
076000     exit.
076100*
076200 KK012-Check-One-Holiday.
076300     if       WS-HL-Year-Id (WS-HX) = SR-PARAM-Current-AY-Id
076400              and WS-HL-Date (WS-HX) = WS-DF-Loop-Date
076500              move "Y" to WS-Found-Flag.
076600 KK012-Exit.
076700     exit.
076800*
076900 KK011-Count-One-Day-Master.
077000     if       WS-MT-Date (WS-MX) = WS-DF-Loop-Date
077100              and WS-MT-Year-Id (WS-MX) = SR-PARAM-Current-AY-Id
077200              add 1 to WS-Period-Total
077300              if  WS-MT-Present (WS-MX) = "P"
077400                  add 1 to WS-Period-Present
077500              end-if.
077600 KK011-Exit.
077700     exit.
077800*
077900*-----------------------------------------------------------------
078000* II020 partitions the range into 7-day windows and reports one
078100* "WEEK n" line per window (R4's weekly pending formula).  The
078200* window bounds are traced to the console via WS-Win-Text when
078300* SR-PARAM-Debugging = "Y".
078400*-----------------------------------------------------------------
078500 II020-Report-Weekly.
078600     move     WS-Period-Start to WS-Win-Start.
078700     move     zero to WS-Week-No.
078800     perform  JJ021-Report-One-Week thru JJ021-Exit
078900               until WS-Win-Start > WS-Period-End.
079000 II020-Exit.
079100     exit.
079200*
079300 JJ021-Report-One-Week.
079400     add      1 to WS-Week-No.
079500     move     WS-Win-Start to WS-DF-Loop-Date.
079600     perform  JJ010-Add-One-Day 6 times.
079700     move     WS-DF-Loop-Date to WS-Win-End.
079800     if       WS-Win-End > WS-Period-End
079900              move WS-Period-End to WS-Win-End.
080000     if       SR-PARAM-Debugging = "Y"
080100              display SRS010 at 2201 with foreground-color 1
080200              display WS-Win-Text at 2218 with foreground-color 1.
080300     move     WS-Win-End to SR004-Date-Bin.
080400     move     WS-Win-Start to SR004-Date2-Bin.
080500     move     "D" to SR004-Function.
080600     call     "SR004" using SR004-Linkage.
080700     move     SR004-Days-Between to WS-Win-Days.
080800     move     zero to WS-Period-Present WS-Period-Total.
080900     perform  KK021-Count-One-Week-Master thru KK021-Exit
081000               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
081100     compute  WS-Period-Pending =
081200              WS-Period-Student-Ct * WS-Win-Days - WS-Period-Total.
081300     if       WS-Period-Pending < 0
081400              move zero to WS-Period-Pending.
081500     move     spaces to Stats-Line.
081600     move     "WEEK " to Stats-Line (1:5).
081700     move     WS-Week-No to WS-Ed-5.
081800     move     WS-Ed-5 to Stats-Line (6:5).
081900     move     ": " to Stats-Line (11:2).
082000     move     WS-Win-Start to Stats-Line (13:8).
082100     move     " TO " to Stats-Line (21:4).
082200     move     WS-Win-End to Stats-Line (25:8).
082300     move     WS-Period-Present to WS-Ed-6.
082400     move     WS-Ed-6 to Stats-Line (34:6).
082500     move     WS-Period-Total to WS-Ed-6.
082600     move     WS-Ed-6 to Stats-Line (41:6).
082700     move     WS-Period-Pending to WS-Ed-6.
082800     move     WS-Ed-6 to Stats-Line (48:6).
082900     write    Stats-Line.
083000     move     WS-Win-End to WS-Win-Start.
083100     perform  JJ010-Add-One-Day.
083200 JJ021-Exit.
083300     exit.
083400*
083500 KK021-Count-One-Week-Master.
083600     if       WS-MT-Date (WS-MX) >= WS-Win-Start
083700              and WS-MT-Date (WS-MX) <= WS-Win-End
083800              and WS-MT-Year-Id (WS-MX) = SR-PARAM-Current-AY-Id
083900              add 1 to WS-Period-Total
084000              if  WS-MT-Present (WS-MX) = "P"
084100                  add 1 to WS-Period-Present
084200              end-if.
084300 KK021-Exit.
084400     exit.
084500*
084600*-----------------------------------------------------------------
084700* II030 reports one line per calendar month touched by the range.
084800*-----------------------------------------------------------------
084900 II030-Report-Monthly.
085000     move     WS-Period-Start to WS-Win-Start.
085100     perform  JJ031-Report-One-Month thru JJ031-Exit
085200               until WS-Win-Start > WS-Period-End.
085300 II030-Exit.
085400     exit.
085500*
085600 JJ031-Report-One-Month.
085700     move     WS-Win-Start (5:2) to WS-Seg-Month.
085800     perform  JJ032-End-Of-Month.
085900     if       WS-Seg-Month-End > WS-Period-End
086000              move WS-Period-End to WS-Win-End
086100     else
086200              move WS-Seg-Month-End to WS-Win-End.
086300     if       SR-PARAM-Debugging = "Y"
086400              display SRS010 at 2201 with foreground-color 1
086500              display WS-Win-Text at 2218 with foreground-color 1.
086600     move     zero to WS-Seg-Days WS-Seg-Weekends WS-Seg-Holidays
086700              WS-Period-Present WS-Period-Total.
086800     move     WS-Win-Start to WS-DF-Loop-Date.
086900     perform  KK031-Tally-One-Day thru KK031-Exit
087000               until WS-DF-Loop-Date > WS-Win-End.
087100     compute  WS-Seg-School-Days = WS-Seg-Days - WS-Seg-Weekends
087200                                   - WS-Seg-Holidays
087300              on size error move zero to WS-Seg-School-Days.
087400     if       WS-Seg-School-Days < 0
087500              move zero to WS-Seg-School-Days.
087600     compute  WS-Seg-Expected = WS-Seg-School-Days * WS-Period-Student-Ct.
087700     if       WS-Period-Total = 0
087800              move zero to WS-Period-Absent
087900     else
088000              compute WS-Period-Absent = WS-Period-Total - WS-Period-Present.
088100     if       WS-Seg-Expected > WS-Period-Total
088200              compute WS-Period-Pending = WS-Seg-Expected - WS-Period-Total
088300     else
088400              move zero to WS-Period-Pending.
088500     move     spaces to Stats-Line.
088600     move     WS-MN-Entry (WS-Seg-Month) to Stats-Line (1:9).
088700     move     WS-Seg-Days to WS-Ed-5.
088800     move     WS-Ed-5 to Stats-Line (11:5).
088900     move     WS-Seg-Holidays to WS-Ed-5.
089000     move     WS-Ed-5 to Stats-Line (17:5).
089100     move     WS-Seg-Weekends to WS-Ed-5.
089200     move     WS-Ed-5 to Stats-Line (23:5).
089300     move     WS-Seg-Expected to WS-Ed-6.
089400     move     WS-Ed-6 to Stats-Line (29:6).
089500     move     WS-Period-Present to WS-Ed-6.
089600     move     WS-Ed-6 to Stats-Line (36:6).
089700     move     WS-Period-Absent to WS-Ed-6.
089800     move     WS-Ed-6 to Stats-Line (43:6).
089900     move     WS-Period-Pending to WS-Ed-6.
090000     move     WS-Ed-6 to Stats-Line (50:6).
090100     write    Stats-Line.
090200     move     WS-Win-End to WS-Win-Start.
090300     perform  JJ010-Add-One-Day.
090400 JJ031-Exit.
090500     exit.
090600*
090700*-----------------------------------------------------------------
090800* JJ032 sets WS-Seg-Month-End to the last day of WS-Win-Start's
090900* month (R6) - end of month = day before the 1st of next month.
091000*-----------------------------------------------------------------
091100 JJ032-End-Of-Month.
091200     move     WS-Win-Start to WS-DF-Loop-Date.
091300     move     WS-DF-Loop-Date (1:4) to WS-DF-Year.
091400     move     WS-DF-Loop-Date (5:2) to WS-DF-Month.
091500     move     1                     to WS-DF-Day.
091600     add      1 to WS-DF-Month.
091700     if       WS-DF-Month > 12
091800              move 1 to WS-DF-Month
091900              add  1 to WS-DF-Year.
092000     compute  WS-DF-Loop-Date =
092100              WS-DF-Year * 10000 + WS-DF-Month * 100 + WS-DF-Day.
092200     perform  JJ012-Subtract-One-Day.
092300     move     WS-DF-Loop-Date to WS-Seg-Month-End.
092400 JJ032-Exit.
092500     exit.
092600*
092700 KK031-Tally-One-Day.
092800     add      1 to WS-Seg-Days.
092900     perform  KK010-Is-Holiday-Date thru KK010-Exit.
093000     if       WS-Found-Flag = "Y"
093100              add 1 to WS-Seg-Holidays.
093200     perform  KK032-Is-School-Weekend thru KK032-Exit.
093300     if       WS-Found-Flag = "Y"
093400              add 1 to WS-Seg-Weekends.
093500     perform  KK011-Count-One-Day-Master thru KK011-Exit
093600               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
093700     perform  JJ010-Add-One-Day.
093800 KK031-Exit.
093900     exit.
094000*
094100 KK032-Is-School-Weekend.
094200     move     "N" to WS-Found-Flag.
094300     perform  LL010-Weekday-Of-Loop-Date.
094400     perform  KK033-Check-One-Weekend-Day thru KK033-Exit
094500               varying WS-Sub from 1 by 1 until WS-Sub > WS-School-Weekend-Ct.
094600 KK032-Exit.
094700     exit.
094800*
094900 KK033-Check-One-Weekend-Day.
095000     if       WS-School-Weekend-Day (WS-Sub) = WS-DF-Weekday
095100              move "Y" to WS-Found-Flag.
095200 KK033-Exit.
095300     exit.
095400*
095500*-----------------------------------------------------------------
095600* II040 reports the one-line yearly total over the whole range -
095700* no school-day counting needed, just the posted rows (R4).
095800*-----------------------------------------------------------------
095900 II040-Report-Yearly.
096000     move     zero to WS-Period-Present WS-Period-Total.
096100     perform  KK041-Count-One-Year-Master thru KK041-Exit
096200               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
096300     if       WS-Period-Present > WS-Period-Total
096400              move zero to WS-Period-Pending
096500     else
096600              compute WS-Period-Pending =
096700                      WS-Period-Total - WS-Period-Present.
096800     if       WS-Period-Total > 0
096900              compute WS-Period-Pct rounded =
097000                      WS-Period-Present / WS-Period-Total * 100
097100     else
097200              move zero to WS-Period-Pct.
097300     move     spaces to Stats-Line.
097400     move     "YEAR TOTAL" to Stats-Line (1:10).
097500     move     WS-Period-Present to WS-Ed-6.
097600     move     WS-Ed-6 to Stats-Line (15:6).
097700     move     WS-Period-Total to WS-Ed-6.
097800     move     WS-Ed-6 to Stats-Line (22:6).
097900     move     WS-Period-Pending to WS-Ed-6.
098000     move     WS-Ed-6 to Stats-Line (29:6).
098100     move     WS-Period-Pct to WS-Ed-Pct.
098200     move     WS-Ed-Pct to Stats-Line (36:6).
098300     write    Stats-Line.
098400 II040-Exit.
098500     exit.
098600*
098700 KK041-Count-One-Year-Master.
098800     if       WS-MT-Date (WS-MX) >= WS-Period-Start
098900              and WS-MT-Date (WS-MX) <= WS-Period-End
099000              and WS-MT-Year-Id (WS-MX) = SR-PARAM-Current-AY-Id
099100              add 1 to WS-Period-Total
099200              if  WS-MT-Present (WS-MX) = "P"
099300                  add 1 to WS-Period-Present
099400              end-if.
099500 KK041-Exit.
099600     exit.
099700*
099800*-----------------------------------------------------------------
099900* JJ010 steps WS-DF-Loop-Date forward one calendar day.  Carried
100000* as its own small block in every SR0nn that walks a date range
100100* day by day, the same way SR004's own BB070 does it internally -
100200* one more CALL per day was judged not worth it (ticket SR-0204).
100300*-----------------------------------------------------------------
100400 JJ010-Add-One-Day.
100500     move     WS-DF-Loop-Date (1:4) to WS-DF-Year.
100600     move     WS-DF-Loop-Date (5:2) to WS-DF-Month.
100700     move     WS-DF-Loop-Date (7:2) to WS-DF-Day.
100800     add      1 to WS-DF-Day.
100900     move     WS-Dim-Entry (WS-DF-Month) to WS-DF-Max-Day.
101000     perform  JJ013-Test-Leap-Year.
101100     if       WS-DF-Month = 2 and WS-DF-Leap-Flag = "Y"
101200              move 29 to WS-DF-Max-Day.
101300     if       WS-DF-Day > WS-DF-Max-Day
101400              move 1 to WS-DF-Day
101500              add  1 to WS-DF-Month
101600              if   WS-DF-Month > 12
101700                   move 1 to WS-DF-Month
101800                   add  1 to WS-DF-Year
101900              end-if
102000     end-if.
102100     compute  WS-DF-Loop-Date =
102200              WS-DF-Year * 10000 + WS-DF-Month * 100 + WS-DF-Day.
102300*
102400*-----------------------------------------------------------------
102500* JJ012 steps WS-DF-Loop-Date back one calendar day - used only
102600* by JJ032 to turn "1st of next month" into "last day of this
102700* month".
102800*-----------------------------------------------------------------
102900 JJ012-Subtract-One-Day.
103000     move     WS-DF-Loop-Date (1:4) to WS-DF-Year.
103100     move     WS-DF-Loop-Date (5:2) to WS-DF-Month.
103200     move     WS-DF-Loop-Date (7:2) to WS-DF-Day.
103300     subtract 1 from WS-DF-Day.
103400     if       WS-DF-Day = 0
103500              subtract 1 from WS-DF-Month
103600              if   WS-DF-Month = 0
103700                   move 12 to WS-DF-Month
103800                   subtract 1 from WS-DF-Year
103900              end-if
104000              move WS-Dim-Entry (WS-DF-Month) to WS-DF-Max-Day
104100              perform JJ013-Test-Leap-Year
104200              if  WS-DF-Month = 2 and WS-DF-Leap-Flag = "Y"
104300                  move 29 to WS-DF-Max-Day
104400              end-if
104500              move WS-DF-Max-Day to WS-DF-Day.
104600     compute  WS-DF-Loop-Date =
104700              WS-DF-Year * 10000 + WS-DF-Month * 100 + WS-DF-Day.
104800*
104900 JJ013-Test-Leap-Year.
105000     move     "N" to WS-DF-Leap-Flag.
105100     divide   WS-DF-Year by 4 giving WS-DF-Temp-Q
105200              remainder WS-DF-Temp-R.
105300     if       WS-DF-Temp-R = 0
105400              divide WS-DF-Year by 100 giving WS-DF-Temp-Q
105500                     remainder WS-DF-Temp-R
105600              if    WS-DF-Temp-R not = 0
105700                    move "Y" to WS-DF-Leap-Flag
105800              else
105900                    divide WS-DF-Year by 400 giving WS-DF-Temp-Q
106000                           remainder WS-DF-Temp-R
106100                    if   WS-DF-Temp-R = 0
106200                         move "Y" to WS-DF-Leap-Flag
106300                    end-if
106400              end-if
106500     end-if.
106600*
106700*-----------------------------------------------------------------
106800* LL010 works WS-DF-Weekday (Sunday=0) out for WS-DF-Loop-Date via
106900* SR004 function "C" - used only by KK032 in the monthly pass.
107000*-----------------------------------------------------------------
107100 LL010-Weekday-Of-Loop-Date.
107200     move     WS-DF-Loop-Date to SR004-Date-Bin.
107300     move     "C"              to SR004-Function.
107400     call     "SR004" using SR004-Linkage.
107500     move     SR004-Weekday-Code to WS-DF-Weekday.
