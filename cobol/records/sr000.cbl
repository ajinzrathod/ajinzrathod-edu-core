000100******************************************************************
000200*                                                                *
000300*        SR000 - SCHOOL RECORDS NIGHTLY RUN - START OF DAY        *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SR000.
001100 AUTHOR.                   D L KORZAN.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              03/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    First step of the nightly School Records run.  Takes the
002000* operator's as-of date for tonight's run, validates it through
002100* SR004, works out tonight's weekday code and builds the run
002200* control block (SR-Param-Record) that every later step in the
002300* chain copies in and reads.  Once the date is accepted this
002400* program CALLs the three processing steps in turn - there is no
002500* separate JCL per step, the whole nightly run is one load module
002600* chained by CALL the way the old card-index conversion ran.
002700*-----------------------------------------------------------------
002800*
002900* CHANGE LOG.
003000* ==========
003100* 03/03/88 dlk - 1.00 Original - lifted the date-entry screen from
003200*                the old card-index "start of day" job and wired
003300*                it to write SR-Param-Record instead of the payroll
003400*                run-date cell.
003500* 04/03/88 dlk - 1.01 Added the CALL chain to the three processing
003600*                steps - one load module, no separate job steps.
003700* 21/09/98 rjm - 1.02 Default date range (SR-PARAM-Dflt-Start-Date /
003800*                -End-Date) now comes off wsrparam.cob, not a
003900*                literal here - Registrar's memo of 14/09/98.
004000* 02/12/98 dlk - 1.03 YEAR 2000 REVIEW - operator date accepted as
004100*                CCYYMMDD throughout, screen still shows dd/mm/ccyy.
004200*                No 2-digit year held anywhere in this program.
004300* 17/02/00 rjm - 1.04 SR-PARAM-Weekday-Code now set here (was left
004400*                for SRATTND to work out) - SRAVAIL needs it too
004500*                and was duplicating the call to SR004.
004600* 09/08/05 trh - 1.05 Re-keyed column 7 comments to house style.
004700*
004800 ENVIRONMENT               DIVISION.
004900*========================
005000*
005100 CONFIGURATION             SECTION.
005200 SOURCE-COMPUTER.          RM-COBOL.
005300 OBJECT-COMPUTER.          RM-COBOL.
005400 SPECIAL-NAMES.
005500     C01                   IS TOP-OF-FORM
005600     CLASS SR000-NUMERIC   IS "0" THRU "9".
005700*
005800 INPUT-OUTPUT              SECTION.
005900*-----------------------
006000*
006100 DATA                      DIVISION.
006200*========================
006300 WORKING-STORAGE          SECTION.
006400*-----------------------
006500*
006600 77  Prog-Name               pic x(15) value "SR000 (1.05)".
006700*
006800*
007300 01  WS-Screen-Date.
007400     03  WS-SD-Days           pic 99.
007500     03  filler               pic x value "/".
007600     03  WS-SD-Month          pic 99.
007700     03  filler               pic x value "/".
007800     03  WS-SD-CCYY           pic 9(4).
007900*
008000 01  WS-Accept-Date           pic x(8).
008050 01  WS-Accept-Date-R redefines WS-Accept-Date.
008060     03  WS-AD-CCYY           pic 9(4).
008070     03  WS-AD-MM             pic 99.
008080     03  WS-AD-DD             pic 99.
008100*
008200 01  WS-Time-Now.
008300     03  WS-TN-hh             pic 99.
008400     03  WS-TN-mm             pic 99.
008500     03  WS-TN-ss             pic 99.
008600     03  filler               pic xx.
008610 01  WS-Time-Now-R redefines WS-Time-Now.
008620     03  WS-TN-Text           pic x(8).
008630*
008640 01  WS-Screen-Date-R redefines WS-Screen-Date.
008650     03  WS-SD-Text           pic x(8).
008660*
008700 01  Error-Messages.
008800     03  SR005                pic x(30)
008900                 value "SR005 Invalid as-of date".
008910*
008920 01  WS-Counts.
008930     03  WS-Retry-Ct          pic 9(2)  comp  value zero.
009000*
009200 01  SR004-Linkage.
009300     copy "wsr004.cob".
009400*
009500 linkage                   section.
009600*-----------------------
009700*
009800 copy "wsrcall.cob".
009900 copy "wsrnames.cob".
010000 copy "wsrparam.cob".
010100*
010200 procedure  division     using WS-Calling-Data
010300                                File-Defs
010400                                SR-Param-Record.
010500*===========================================================
010600*
010700 AA000-Main.
010800     set      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" to "Y".
010900     move     spaces to SR-Param-Record.
011000     move     SR-PARAM-Dflt-Start-Date to SR-PARAM-As-Of-Date.
011100     move     "B"    to SR-PARAM-Report-Mode.
011200     move     60     to SR-PARAM-Page-Lines.
011300     move     132    to SR-PARAM-Page-Width.
011400     move     "N"    to SR-PARAM-Debugging.
011500     move     "N"    to SR-PARAM-Hard-Delete.
011600     display  "Client -" at 0101 with foreground-color 2 erase eos.
011700     display  Prog-Name  at 0301 with foreground-color 2.
011800     display  "School Records  Start Of Day" at 0333
011900              with foreground-color 2.
012000     accept   WS-Time-Now from time.
012100     display  "at " at 0360 with foreground-color 2.
012200     display  WS-TN-hh at 0363 with foreground-color 2.
012210     if       SR-PARAM-Debugging = "Y"
012220              display WS-TN-Text at 2401 with foreground-color 4.
012300     perform  BB010-Get-As-Of-Date.
012400     perform  BB020-Set-Weekday-Code.
012500     perform  BB030-Call-Steps.
012600     display  " " at 2401 with erase eos.
012700 AA000-Exit.
012800     exit     program.
012900*
013000*-----------------------------------------------------------------
013100* BB010 accepts tonight's system date as a default, lets the
013200* operator key over it, and loops back through SR004 (function
013300* "V") until a valid CCYYMMDD date sits in SR-PARAM-As-Of-Date.
013400*-----------------------------------------------------------------
013500 BB010-Get-As-Of-Date.
013600     accept   WS-Accept-Date from date YYYYMMDD.
013700     move     WS-AD-CCYY to WS-SD-CCYY.
013800     move     WS-AD-MM   to WS-SD-Month.
013900     move     WS-AD-DD   to WS-SD-Days.
014000 BB011-Re-Prompt.
014050     add      1 to WS-Retry-Ct.
014100     display  "Enter tonight's as-of date as dd/mm/ccyy - [        ]"
014200              at 0812 with foreground-color 2.
014300     display  WS-Screen-Date at 0850 with foreground-color 3.
014400     accept   WS-Screen-Date at 0850 with foreground-color 3 update.
014410     if       SR-PARAM-Debugging = "Y"
014420              display WS-SD-Text at 2401 with foreground-color 4.
014500     move     WS-SD-CCYY                 to SR004-Date-Text (1:4).
014600     move     "-"                         to SR004-Date-Text (5:1).
014700     move     WS-SD-Month                to SR004-Date-Text (6:2).
014800     move     "-"                         to SR004-Date-Text (8:1).
014900     move     WS-SD-Days                  to SR004-Date-Text (9:2).
015000     move     "V"                         to SR004-Function.
015100     call     "SR004" using SR004-Linkage.
015200     if       SR004-Valid-Flag not = "Y"
015300              display SR005 at 0860 with foreground-color 4
015400              go to BB011-Re-Prompt
015500     else
015600              display " " at 0860 with erase eol
015700              move SR004-Date-Bin to SR-PARAM-As-Of-Date.
015800 BB010-Exit.
015900     exit.
016000*
016100*-----------------------------------------------------------------
016200* BB020 asks SR004 (function "C") for tonight's weekday code -
016300* SRAVAIL and SRSTATS both need it and neither should have to
016400* call SR004 a second time just to get the same answer.
016500*-----------------------------------------------------------------
016600 BB020-Set-Weekday-Code.
016700     move     SR-PARAM-AOD-CCYY to SR004-Date-Text (1:4).
016800     move     "-"               to SR004-Date-Text (5:1).
016900     move     SR-PARAM-AOD-MM   to SR004-Date-Text (6:2).
017000     move     "-"               to SR004-Date-Text (8:1).
017100     move     SR-PARAM-AOD-DD   to SR004-Date-Text (9:2).
017200     move     "C"               to SR004-Function.
017300     call     "SR004" using SR004-Linkage.
017400     move     SR004-Weekday-Code to SR-PARAM-Weekday-Code.
017500 BB020-Exit.
017600     exit.
017700*
017800*-----------------------------------------------------------------
017900* BB030 chains into the three nightly processing steps.  A
018000* return code of 9 from any one of them stops the chain - the
018100* files it has already re-written stand, nothing downstream is
018200* attempted against a step that failed.
018300*-----------------------------------------------------------------
018400 BB030-Call-Steps.
018500     move     zero to WS-Term-Code.
018600     call     "SRATTND" using WS-Calling-Data
018700                              File-Defs
018800                              SR-Param-Record.
018900     if       WS-Term-Code = 9
019000              go to BB030-Exit.
019100     call     "SRSTATS" using WS-Calling-Data
019200                              File-Defs
019300                              SR-Param-Record.
019400     if       WS-Term-Code = 9
019500              go to BB030-Exit.
019600     call     "SRAVAIL" using WS-Calling-Data
019700                              File-Defs
019800                              SR-Param-Record.
019900 BB030-Exit.
020000     exit.
