000100******************************************************************
000200*                                                                *
000300*      SRAVAIL - TEACHER AVAILABILITY, PROXY & TIMETABLE          *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SRAVAIL.
001100 AUTHOR.                   R J MASON.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              30/06/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Last step of the nightly run.  Builds the availability
002000* section and the timetable section of STATS-REPORT (the file is
002100* already open and carries today's school-wide/period sections
002200* from SRSTATS, so this program EXTENDs it rather than opening
002300* output fresh).  Also carries the two proxy-maintenance legs of
002400* BUSINESS RULE R8/R9 - ASSIGN and CANCEL - run via
002500* WS-Sub-Function when a maintenance screen CALLs this load
002600* module directly rather than going through SR000; the nightly
002700* chain itself always runs with WS-Sub-Function zero (report
002800* only, no proxy file changes).
002900*    PROXY-FILE is read whole into a table, optionally amended by
003000* BB040/BB050, and rewritten whole to its companion name (FILE-12)
003100* exactly the way SRATTND handles ATTEND-MASTER - this file has
003200* no natural record key to REWRITE by under line sequential
003300* organisation, so upsert means "load, amend the table, rewrite".
003400*-----------------------------------------------------------------
003500*
003600* CHANGE LOG.
003700* ==========
003800* 30/06/88 rjm - 1.00 Original - availability section only, no
003900*                proxy or timetable handling yet.
004000* 14/03/89 rjm - 1.01 Added the timetable section (U7) per
004100*                Registrar memo of 02/11/89 - same memo that
004200*                asked for SRSTATS's period section.
004300* 08/06/01 rjm - 1.02 Added BB040/BB050 proxy assign/cancel legs
004400*                and PROXY-FILE in/out (ticket SR-0118) - until
004500*                now proxies could only be set up by hand-editing
004600*                the data file, which is how we got two proxies
004700*                for the same slot that one wet Tuesday in May.
004800* 02/11/02 dlk - 1.03 YEAR 2000 REVIEW - all dates CCYYMMDD, no
004900*                change required.
005000* 05/05/06 trh - 1.04 Re-keyed column 7 comments to house style,
005100*                SR-PARAM-PRX-Group added to carry proxy args on
005200*                the common LINKAGE instead of a private block.
005250* 19/07/06 trh - 1.05 Added condition names on the two WS-Switches
005260*                flags (ticket SR-0237).
005300*
005400 ENVIRONMENT               DIVISION.
005500*========================
005600*
005700 CONFIGURATION             SECTION.
005800 SOURCE-COMPUTER.          RM-COBOL.
005900 OBJECT-COMPUTER.          RM-COBOL.
006000 SPECIAL-NAMES.
006100     C01                    IS TOP-OF-FORM
006200     CLASS SRAVAIL-NUMERIC  IS "0" THRU "9".
006300*
006400 INPUT-OUTPUT              SECTION.
006500*-----------------------
006600 FILE-CONTROL.
006700     select   TEACHER-FILE
006800              assign to FILE-08
006900              organization is line sequential.
007000     select   CLASSROOM-FILE
007100              assign to FILE-02
007200              organization is line sequential.
007300     select   TIMETABLE-FILE
007400              assign to FILE-09
007500              organization is line sequential.
007600     select   TCHATT-FILE
007700              assign to FILE-10
007800              organization is line sequential.
007900     select   PROXY-FILE-IN
008000              assign to FILE-11
008100              organization is line sequential.
008200     select   PROXY-FILE-OUT
008300              assign to FILE-12
008400              organization is line sequential.
008500     select   STATS-REPORT
008600              assign to FILE-15
008700              organization is line sequential.
008800*
008900 DATA                      DIVISION.
009000*========================
009100 FILE                      SECTION.
009200*-----------------------
009300*
009400 FD  TEACHER-FILE
009500     label records are omitted.
009600     copy "wsrtch.cob".
009700*
009800 FD  CLASSROOM-FILE
009900     label records are omitted.
010000     copy "wsrcls.cob".
010100*
010200 FD  TIMETABLE-FILE
010300     label records are omitted.
010400     copy "wsrtt.cob".
010500*
010600 FD  TCHATT-FILE
010700     label records are omitted.
010800     copy "wsrtat.cob".
010900*
011000 FD  PROXY-FILE-IN
011100     label records are omitted.
011200     copy "wsrprx.cob".
011300*
011400 FD  PROXY-FILE-OUT
011500     label records are omitted.
011600 01  Proxy-Out-Record.
011610     03  Proxy-Out-Text       pic x(63).
011620     03  filler               pic x(1).
011700*
011800 FD  STATS-REPORT
011900     label records are omitted.
012000 01  Stats-Line.
012010     03  Stats-Line-Text      pic x(131).
012020     03  filler               pic x(1).
012100*
012200 WORKING-STORAGE          SECTION.
012300*-----------------------
012400*
012500 77  Prog-Name                  pic x(15) value "SRAVAIL (1.05)".
012600*
012700 01  WS-Switches.
012800     03  WS-EOF-Master-Flag      pic x      value "N".
012810         88  WS-Master-At-Eof       value "Y".
012900     03  WS-Found-Flag           pic x      value "N".
012910         88  WS-Record-Found        value "Y".
013000     03  filler                  pic x(5).
013050*
013060* WS-Switches-R - same trace shorthand SRATTND and SR009 both
013070* carry, here for the two flags this program keeps.
013080 01  WS-Switches-R redefines WS-Switches.
013090     03  WS-Switches-Text        pic x(2).
013095     03  filler                  pic x(5).
013100*
013200 01  WS-Counts.
013300     03  WS-Teacher-Ct           pic 9(4)   comp.
013400     03  WS-Classroom-Ct         pic 9(4)   comp.
013500     03  WS-Timetable-Ct         pic 9(5)   comp.
013600     03  WS-TchAtt-Ct            pic 9(4)   comp.
013700     03  WS-Proxy-Ct             pic 9(4)   comp.
013800     03  WS-Sub                  pic 9(5)   comp.
013810     03  F                       pic 9(1)   comp.
013820     03  WS-Wd-Idx               pic 9(1)   comp.
013900     03  filler                  pic x(5).
014000*
014100 01  WS-Teacher-Tbl.
014200     03  WS-TC-Entry             occurs 600 indexed by WS-TX.
014300         05  WS-TC-ID            pic 9(6).
014400         05  WS-TC-School-Id     pic 9(4).
014500         05  WS-TC-Name          pic x(23).
014600     03  filler                  pic x(5).
014700*
014800 01  WS-Classroom-Tbl.
014900     03  WS-CL-Entry             occurs 300 indexed by WS-CX.
015000         05  WS-CL-ID            pic 9(6).
015100         05  WS-CL-Name          pic x(20).
015200         05  WS-CL-Year-Id       pic 9(4).
015300     03  filler                  pic x(5).
015400*
015500 01  WS-Timetable-Tbl.
015600     03  WS-TT-Entry             occurs 3000 indexed by WS-TTX.
015700         05  WS-TT-Classroom     pic 9(6).
015800         05  WS-TT-Day           pic 9(1).
015900         05  WS-TT-Period        pic 9(1).
016000         05  WS-TT-Subject       pic x(20).
016100         05  WS-TT-Teacher       pic 9(6).
016200     03  filler                  pic x(5).
016300*
016400 01  WS-TchAtt-Tbl.
016500     03  WS-TA-Entry             occurs 600 indexed by WS-TAX.
016600         05  WS-TA-Teacher       pic 9(6).
016700         05  WS-TA-Date          pic 9(8).
016800         05  WS-TA-Status        pic x(1).
016900     03  filler                  pic x(5).
017000*
017100*     PROXY-FILE is loaded whole (like ATTEND-MASTER in SRATTND)
017200* so BB040/BB050 can amend it in place before BB070 rewrites it.
017300*
017400 01  WS-Proxy-Tbl.
017500     03  WS-PX-Entry             occurs 1000 indexed by WS-PX.
017600         05  WS-PX-ID            pic 9(6).
017700         05  WS-PX-Classroom     pic 9(6).
017800         05  WS-PX-Day           pic 9(1).
017900         05  WS-PX-Period        pic 9(1).
018000         05  WS-PX-Orig-Tch      pic 9(6).
018100         05  WS-PX-Proxy-Tch     pic 9(6).
018200         05  WS-PX-Subject       pic x(20).
018300         05  WS-PX-Date          pic 9(8).
018400         05  WS-PX-Status        pic x(1).
018500         05  WS-PX-Assigned-By   pic 9(6).
018600     03  filler                  pic x(5).
018700*
018800*     Availability-check working fields (U6/R7).
018900*
019000 01  WS-Avail-Work.
019100     03  WS-AV-Reason            pic x(6).
019200     03  WS-AV-Avail-Flag        pic x(1).
019300     03  WS-AV-Avail-Ct          pic 9(4)   comp.
019400     03  WS-AV-Unavail-Ct        pic 9(4)   comp.
019500     03  filler                  pic x(5).
019600 01  WS-Avail-Work-R redefines WS-Avail-Work.
019700     03  WS-AV-Text              pic x(16).
019800*
019900*     Proxy day-schedule working fields (R9).
020000*
020100 01  WS-Sched-Work.
020200     03  WS-SD-Occupied          pic x(1)   occurs 5.
020300     03  WS-SD-Assigned-Ct       pic 9(1)   comp.
020400     03  WS-SD-Free-Ct           pic 9(1)   comp.
020500     03  filler                  pic x(5).
020600*
020700 01  Section-Headings.
020800     03  SRA-H1                  pic x(39)
020900                 value "ATTENDANCE STATISTICS - AVAILABILITY".
021000     03  SRA-H2                  pic x(36)
021100                 value "ATTENDANCE STATISTICS - TIMETABLE".
021200     03  WS-Weekday-Name-Tbl.
021300         05  WS-WD-0             pic x(9)   value "SUNDAY".
021400         05  WS-WD-1             pic x(9)   value "MONDAY".
021500         05  WS-WD-2             pic x(9)   value "TUESDAY".
021600         05  WS-WD-3             pic x(9)   value "WEDNESDAY".
021700         05  WS-WD-4             pic x(9)   value "THURSDAY".
021800         05  WS-WD-5             pic x(9)   value "FRIDAY".
021900         05  WS-WD-6             pic x(9)   value "SATURDAY".
022000 01  Weekday-Name-Tbl-R redefines Section-Headings.
022100     03  filler                  pic x(75).
022200     03  WS-WD-Entry             pic x(9)   occurs 7.
022300*
022400 01  WS-Edit-Fields.
022500     03  WS-Ed-5                 pic zzzz9.
022600     03  WS-Ed-6                 pic zzzzz9.
022700     03  filler                  pic x(5).
022800*
022900 linkage                   section.
023000*-----------------------
023100*
023200 copy "wsrcall.cob".
023300 copy "wsrnames.cob".
023400 copy "wsrparam.cob".
023500*
023600 procedure  division     using WS-Calling-Data
023700                                File-Defs
023800                                SR-Param-Record.
023900*===========================================================
024000*
024100 AA000-Main.
024200     move     zero to WS-Term-Code.
024300     perform  BB010-Load-Masters.
024400     open     extend STATS-REPORT.
024410     perform  BB020-Report-Availability.
024420     perform  BB030-Report-Timetable.
024600     evaluate WS-Sub-Function
024700         when  1  perform BB040-Assign-Proxy
024800         when  2  perform BB050-Cancel-Proxy
024850         when  3  perform PP010-Proxy-Day-Schedule
024900         when  other continue
025000     end-evaluate.
025100     close    STATS-REPORT.
025200     if       WS-Sub-Function = 1 or WS-Sub-Function = 2
025300              perform BB070-Rewrite-Proxy-File.
025400 AA000-Exit.
025500     exit     program.
025600*
025700*-----------------------------------------------------------------
025800* BB010 brings teacher, classroom, timetable, teacher-absence and
025900* proxy masters into tables - same load shape as SRSTATS's BB010.
026000*-----------------------------------------------------------------
026100 BB010-Load-Masters.
026200     open     input TEACHER-FILE CLASSROOM-FILE TIMETABLE-FILE
026300                    TCHATT-FILE PROXY-FILE-IN.
026400     move     zero to WS-Teacher-Ct.
026500     perform  DD011-Read-One-Teacher thru DD011-Exit
026600               until WS-EOF-Master-Flag = "Y".
026700     move     "N" to WS-EOF-Master-Flag.
026800     move     zero to WS-Classroom-Ct.
026900     perform  DD012-Read-One-Classroom thru DD012-Exit
027000               until WS-EOF-Master-Flag = "Y".
027100     move     "N" to WS-EOF-Master-Flag.
027200     move     zero to WS-Timetable-Ct.
027300     perform  DD013-Read-One-Timetable thru DD013-Exit
027400               until WS-EOF-Master-Flag = "Y".
027500     move     "N" to WS-EOF-Master-Flag.
027600     move     zero to WS-TchAtt-Ct.
027700     perform  DD014-Read-One-TchAtt thru DD014-Exit
027800               until WS-EOF-Master-Flag = "Y".
027900     move     "N" to WS-EOF-Master-Flag.
028000     move     zero to WS-Proxy-Ct.
028100     perform  DD015-Read-One-Proxy thru DD015-Exit
028200               until WS-EOF-Master-Flag = "Y".
028300     close    TEACHER-FILE CLASSROOM-FILE TIMETABLE-FILE
028400              TCHATT-FILE PROXY-FILE-IN.
028500 BB010-Exit.
028600     exit.
028700*
028800 DD011-Read-One-Teacher.
028900     read     TEACHER-FILE
029000              at end
029100                 move "Y" to WS-EOF-Master-Flag
029200              not at end
029300                 add 1 to WS-Teacher-Ct
029400                 set  WS-TX to WS-Teacher-Ct
029500                 move TCH-ID        to WS-TC-ID (WS-TX)
029600                 move TCH-SCHOOL-ID to WS-TC-School-Id (WS-TX)
029700                 move TCH-NAME      to WS-TC-Name (WS-TX)
029800     end-read.
029900 DD011-Exit.
030000     exit.
030100*
030200 DD012-Read-One-Classroom.
030300     read     CLASSROOM-FILE
030400              at end
030500                 move "Y" to WS-EOF-Master-Flag
030600              not at end
030700                 add 1 to WS-Classroom-Ct
030800                 set  WS-CX to WS-Classroom-Ct
030900                 move CLS-ID      to WS-CL-ID (WS-CX)
031000                 move CLS-NAME    to WS-CL-Name (WS-CX)
031100                 move CLS-YEAR-ID to WS-CL-Year-Id (WS-CX)
031200     end-read.
031300 DD012-Exit.
031400     exit.
031500*
031600 DD013-Read-One-Timetable.
031700     read     TIMETABLE-FILE
031800              at end
031900                 move "Y" to WS-EOF-Master-Flag
032000              not at end
032100                 add 1 to WS-Timetable-Ct
032200                 set  WS-TTX to WS-Timetable-Ct
032300                 move TTE-CLASSROOM-ID to WS-TT-Classroom (WS-TTX)
032400                 move TTE-DAY          to WS-TT-Day (WS-TTX)
032500                 move TTE-PERIOD       to WS-TT-Period (WS-TTX)
032600                 move TTE-SUBJECT      to WS-TT-Subject (WS-TTX)
032700                 move TTE-TEACHER-ID   to WS-TT-Teacher (WS-TTX)
032800     end-read.
032900 DD013-Exit.
033000     exit.
033100*
033200 DD014-Read-One-TchAtt.
033300     read     TCHATT-FILE
033400              at end
033500                 move "Y" to WS-EOF-Master-Flag
033600              not at end
033700                 add 1 to WS-TchAtt-Ct
033800                 set  WS-TAX to WS-TchAtt-Ct
033900                 move TAT-TEACHER-ID to WS-TA-Teacher (WS-TAX)
034000                 move TAT-DATE       to WS-TA-Date (WS-TAX)
034100                 move TAT-STATUS     to WS-TA-Status (WS-TAX)
034200     end-read.
034300 DD014-Exit.
034400     exit.
034500*
034600 DD015-Read-One-Proxy.
034700     read     PROXY-FILE-IN
034800              at end
034900                 move "Y" to WS-EOF-Master-Flag
035000              not at end
035100                 add 1 to WS-Proxy-Ct
035200                 set  WS-PX to WS-Proxy-Ct
035300                 move PRX-ID          to WS-PX-ID (WS-PX)
035400                 move PRX-CLASSROOM-ID to WS-PX-Classroom (WS-PX)
035500                 move PRX-DAY         to WS-PX-Day (WS-PX)
035600                 move PRX-PERIOD      to WS-PX-Period (WS-PX)
035700                 move PRX-ORIG-TCH-ID to WS-PX-Orig-Tch (WS-PX)
035800                 move PRX-PROXY-TCH-ID to WS-PX-Proxy-Tch (WS-PX)
035900                 move PRX-SUBJECT     to WS-PX-Subject (WS-PX)
036000                 move PRX-DATE        to WS-PX-Date (WS-PX)
036100                 move PRX-STATUS      to WS-PX-Status (WS-PX)
036200                 move PRX-ASSIGNED-BY to WS-PX-Assigned-By (WS-PX)
036300     end-read.
036400 DD015-Exit.
036500     exit.
036600*
036700*-----------------------------------------------------------------
036800* BB020 writes the availability section (U6) for the as-of date
036900* and SR-PARAM-Avail-Period: every teacher of the school is
037000* partitioned available/unavailable, reason per R7.
037100*-----------------------------------------------------------------
037200 BB020-Report-Availability.
037300     move     spaces to Stats-Line.
037400     move     SRA-H1 to Stats-Line (1:39).
037500     write    Stats-Line.
037600     move     spaces to Stats-Line.
037700     move     "AS OF " to Stats-Line (1:6).
037800     move     SR-PARAM-As-Of-Date to Stats-Line (7:8).
037900     move     "  PERIOD " to Stats-Line (16:9).
038000     move     SR-PARAM-Avail-Period to Stats-Line (25:1).
038100     write    Stats-Line.
038200     move     zero to WS-AV-Avail-Ct WS-AV-Unavail-Ct.
038300     perform  FF010-Check-One-Teacher thru FF010-Exit
038400               varying WS-TX from 1 by 1 until WS-TX > WS-Teacher-Ct.
038500     move     spaces to Stats-Line.
038600     move     "AVAILABLE " to Stats-Line (1:10).
038700     move     WS-AV-Avail-Ct to WS-Ed-5.
038800     move     WS-Ed-5 to Stats-Line (11:5).
038900     move     "  UNAVAILABLE " to Stats-Line (17:14).
039000     move     WS-AV-Unavail-Ct to WS-Ed-5.
039100     move     WS-Ed-5 to Stats-Line (31:5).
039200     write    Stats-Line.
039300 BB020-Exit.
039400     exit.
039500*
039600*-----------------------------------------------------------------
039700* FF010 resolves one teacher's availability for the as-of date
039800* and SR-PARAM-Avail-Period, strictly ABSENT before CLASS before
039900* PROXY (R7), and writes the one-line detail.
040000*-----------------------------------------------------------------
040100 FF010-Check-One-Teacher.
040200     move     "N" to WS-AV-Avail-Flag.
040300     move     spaces to WS-AV-Reason.
040400     perform  GG011-Check-Absent thru GG011-Exit.
040500     if       WS-Found-Flag = "Y"
040600              move "ABSENT" to WS-AV-Reason
040700              go to FF015-Write-Line.
040800     perform  GG012-Check-Scheduled thru GG012-Exit.
040900     if       WS-Found-Flag = "Y"
041000              move "CLASS" to WS-AV-Reason
041100              go to FF015-Write-Line.
041200     perform  GG013-Check-Proxied thru GG013-Exit.
041300     if       WS-Found-Flag = "Y"
041400              move "PROXY" to WS-AV-Reason
041500              go to FF015-Write-Line.
041600     move     "Y" to WS-AV-Avail-Flag.
041700 FF015-Write-Line.
041800     move     spaces to Stats-Line.
041900     if       WS-AV-Avail-Flag = "Y"
042000              add 1 to WS-AV-Avail-Ct
042100              move "AVAIL  " to Stats-Line (1:7)
042200     else
042300              add 1 to WS-AV-Unavail-Ct
042400              move "UNAVAIL" to Stats-Line (1:7)
042500              move WS-AV-Reason to Stats-Line (9:6).
042600     move     WS-TC-Name (WS-TX) to Stats-Line (17:23).
042700     write    Stats-Line.
042800 FF010-Exit.
042900     exit.
043000*
043100 GG011-Check-Absent.
043200     move     "N" to WS-Found-Flag.
043300     perform  HH011-Check-One-Absence thru HH011-Exit
043400               varying WS-TAX from 1 by 1 until WS-TAX > WS-TchAtt-Ct
043500               or WS-Found-Flag = "Y".
043600 GG011-Exit.
043700     exit.
043800*
043900 HH011-Check-One-Absence.
044000     if       WS-TA-Teacher (WS-TAX) = WS-TC-ID (WS-TX)
044100              and WS-TA-Date (WS-TAX) = SR-PARAM-As-Of-Date
044200              and WS-TA-Status (WS-TAX) = "A"
044300              move "Y" to WS-Found-Flag.
044400 HH011-Exit.
044500     exit.
044600*
044700 GG012-Check-Scheduled.
044800     move     "N" to WS-Found-Flag.
044900     perform  HH012-Check-One-Slot thru HH012-Exit
045000               varying WS-TTX from 1 by 1 until WS-TTX > WS-Timetable-Ct
045100               or WS-Found-Flag = "Y".
045200 GG012-Exit.
045300     exit.
045400*
045500 HH012-Check-One-Slot.
045600     if       WS-TT-Teacher (WS-TTX) = WS-TC-ID (WS-TX)
045700              and WS-TT-Day (WS-TTX) = SR-PARAM-Weekday-Code
045800              and WS-TT-Period (WS-TTX) = SR-PARAM-Avail-Period
045900              move "Y" to WS-Found-Flag.
046000 HH012-Exit.
046100     exit.
046200*
046300 GG013-Check-Proxied.
046400     move     "N" to WS-Found-Flag.
046500     perform  HH013-Check-One-Proxy thru HH013-Exit
046600               varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct
046700               or WS-Found-Flag = "Y".
046800 GG013-Exit.
046900     exit.
047000*
047100 HH013-Check-One-Proxy.
047200     if       WS-PX-Proxy-Tch (WS-PX) = WS-TC-ID (WS-TX)
047300              and WS-PX-Date (WS-PX) = SR-PARAM-As-Of-Date
047400              and WS-PX-Day (WS-PX) = SR-PARAM-Weekday-Code
047500              and WS-PX-Period (WS-PX) = SR-PARAM-Avail-Period
047600              and (WS-PX-Status (WS-PX) = "A" or WS-PX-Status (WS-PX) = "C")
047700              move "Y" to WS-Found-Flag.
047800 HH013-Exit.
047900     exit.
048000*
048100*-----------------------------------------------------------------
048200* BB030 writes the timetable section (U7) - one block per
048300* classroom of the current year, Monday to Friday, entries
048400* sorted by period within day; an absent-on-date teacher is
048500* flagged and its proxy listed.
048600*-----------------------------------------------------------------
048700 BB030-Report-Timetable.
048800     move     spaces to Stats-Line.
048900     move     SRA-H2 to Stats-Line (1:36).
049000     write    Stats-Line.
049100     perform  FF020-Report-One-Classroom thru FF020-Exit
049200               varying WS-CX from 1 by 1 until WS-CX > WS-Classroom-Ct.
049300 BB030-Exit.
049400     exit.
049500*
049600 FF020-Report-One-Classroom.
049700     if       WS-CL-Year-Id (WS-CX) not = SR-PARAM-Current-AY-Id
049800              go to FF020-Exit.
049900     move     spaces to Stats-Line.
050000     move     WS-CL-Name (WS-CX) to Stats-Line (1:20).
050100     write    Stats-Line.
050200     perform  GG021-Report-One-Weekday thru GG021-Exit
050300               varying WS-Sub from 1 by 1 until WS-Sub > 5.
050400 FF020-Exit.
050500     exit.
050600*
050700 GG021-Report-One-Weekday.
050750     add      1 to WS-Sub giving WS-Wd-Idx.
050800     move     spaces to Stats-Line.
050900     move     WS-WD-Entry (WS-Wd-Idx) to Stats-Line (3:9).
051000     write    Stats-Line.
051100     perform  HH021-Report-One-Period thru HH021-Exit
051200               varying F from 1 by 1 until F > 5.
051300 GG021-Exit.
051400     exit.
051500*
051600*-----------------------------------------------------------------
051700* HH021 writes one P<n> line of the classroom/weekday block, in
051800* ascending period order, if that (classroom, day, period) has a
051900* timetable entry at all - blank periods print nothing.
052000*-----------------------------------------------------------------
052100 HH021-Report-One-Period.
052200     move     "N" to WS-Found-Flag.
052300     perform  II021-Find-One-Slot thru II021-Exit
052400               varying WS-TTX from 1 by 1 until WS-TTX > WS-Timetable-Ct
052500               or WS-Found-Flag = "Y".
052600 HH021-Exit.
052700     exit.
052800*
052900 II021-Find-One-Slot.
053000     if       WS-TT-Classroom (WS-TTX) = WS-CL-ID (WS-CX)
053100              and WS-TT-Day (WS-TTX) = WS-Sub
053200              and WS-TT-Period (WS-TTX) = F
053300              move "Y" to WS-Found-Flag
053400              perform JJ021-Write-Period-Line.
053500 II021-Exit.
053600     exit.
053700*
053800 JJ021-Write-Period-Line.
053900     move     spaces to Stats-Line.
054000     move     "P" to Stats-Line (5:1).
054100     move     WS-TT-Period (WS-TTX) to Stats-Line (6:1).
054200     move     WS-TT-Subject (WS-TTX) to Stats-Line (9:20).
054300     perform  KK021-Name-Of-Teacher thru KK021-Exit.
054400     move     WS-TC-Name (WS-TX) to Stats-Line (30:23).
054500     move     "N" to WS-Found-Flag.
054600     perform  LL021-Check-One-Absence thru LL021-Exit
054700               varying WS-TAX from 1 by 1 until WS-TAX > WS-TchAtt-Ct
054800               or WS-Found-Flag = "Y".
054900     if       WS-Found-Flag = "Y"
055000              move "ABSENT" to Stats-Line (54:6)
055100              perform MM021-List-One-Proxy thru MM021-Exit
055200                       varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct.
055300     write    Stats-Line.
055400 JJ021-Exit.
055500     exit.
055600*
055700 KK021-Name-Of-Teacher.
055800     move     "N" to WS-Found-Flag.
055900     perform  LL022-Check-One-Teacher thru LL022-Exit
056000               varying WS-TX from 1 by 1 until WS-TX > WS-Teacher-Ct
056100               or WS-Found-Flag = "Y".
056200 KK021-Exit.
056300     exit.
056400*
056500 LL022-Check-One-Teacher.
056600     if       WS-TC-ID (WS-TX) = WS-TT-Teacher (WS-TTX)
056700              move "Y" to WS-Found-Flag.
056800 LL022-Exit.
056900     exit.
057000*
057100 LL021-Check-One-Absence.
057200     if       WS-TA-Teacher (WS-TAX) = WS-TT-Teacher (WS-TTX)
057300              and WS-TA-Date (WS-TAX) = SR-PARAM-As-Of-Date
057400              and WS-TA-Status (WS-TAX) = "A"
057500              move "Y" to WS-Found-Flag.
057600 LL021-Exit.
057700     exit.
057800*
057900 MM021-List-One-Proxy.
058000     if       WS-PX-Orig-Tch (WS-PX) = WS-TT-Teacher (WS-TTX)
058100              and WS-PX-Classroom (WS-PX) = WS-TT-Classroom (WS-TTX)
058200              and WS-PX-Day (WS-PX) = WS-TT-Day (WS-TTX)
058300              and WS-PX-Period (WS-PX) = WS-TT-Period (WS-TTX)
058400              and WS-PX-Date (WS-PX) = SR-PARAM-As-Of-Date
058500              and (WS-PX-Status (WS-PX) = "A" or WS-PX-Status (WS-PX) = "C")
058600              move "N" to WS-Found-Flag
058700              perform NN021-Name-Of-Proxy-Teacher thru NN021-Exit
058800              move "PROXY:" to Stats-Line (62:6)
058900              move WS-TC-Name (WS-TX) to Stats-Line (69:23).
059000 MM021-Exit.
059100     exit.
059200*
059300 NN021-Name-Of-Proxy-Teacher.
059400     move     "N" to WS-Found-Flag.
059500     perform  OO021-Check-One-Teacher thru OO021-Exit
059600               varying WS-TX from 1 by 1 until WS-TX > WS-Teacher-Ct
059700               or WS-Found-Flag = "Y".
059800 NN021-Exit.
059900     exit.
060000*
060100 OO021-Check-One-Teacher.
060200     if       WS-TC-ID (WS-TX) = WS-PX-Proxy-Tch (WS-PX)
060300              move "Y" to WS-Found-Flag.
060400 OO021-Exit.
060500     exit.
060600*
060700*-----------------------------------------------------------------
060800* BB040 upserts one PROXY-REC on logical key (absence, classroom,
060900* day, period) - R8 - setting status assigned.  Weekday is taken
061000* from SR-PARAM-Weekday-Code, which SR000 resolved for the as-of
061100* date before chaining into this program.
061200*-----------------------------------------------------------------
061300 BB040-Assign-Proxy.
061400     move     "N" to WS-Found-Flag.
061500     perform  FF040-Find-One-Proxy thru FF040-Exit
061600               varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct
061700               or WS-Found-Flag = "Y".
061800     if       WS-Found-Flag not = "Y"
061900              add 1 to WS-Proxy-Ct
062000              set  WS-PX to WS-Proxy-Ct
062100              move SR-PARAM-PRX-Id to WS-PX-ID (WS-PX).
062200     move     SR-PARAM-PRX-Classroom  to WS-PX-Classroom (WS-PX).
062300     move     SR-PARAM-Weekday-Code   to WS-PX-Day (WS-PX).
062400     move     SR-PARAM-PRX-Period     to WS-PX-Period (WS-PX).
062500     move     SR-PARAM-PRX-Orig-Tch   to WS-PX-Orig-Tch (WS-PX).
062600     move     SR-PARAM-PRX-Proxy-Tch  to WS-PX-Proxy-Tch (WS-PX).
062700     move     SR-PARAM-PRX-Subject    to WS-PX-Subject (WS-PX).
062800     move     SR-PARAM-PRX-Date       to WS-PX-Date (WS-PX).
062900     move     SR-PARAM-PRX-Assigned-By to WS-PX-Assigned-By (WS-PX).
063000     move     "A" to WS-PX-Status (WS-PX).
063100 BB040-Exit.
063200     exit.
063300*
063400 FF040-Find-One-Proxy.
063500     if       WS-PX-Orig-Tch (WS-PX) = SR-PARAM-PRX-Orig-Tch
063600              and WS-PX-Classroom (WS-PX) = SR-PARAM-PRX-Classroom
063700              and WS-PX-Day (WS-PX) = SR-PARAM-Weekday-Code
063800              and WS-PX-Period (WS-PX) = SR-PARAM-PRX-Period
063900              move "Y" to WS-Found-Flag.
064000 FF040-Exit.
064100     exit.
064200*
064300*-----------------------------------------------------------------
064400* BB050 cancels the proxy named by SR-PARAM-PRX-Id - sets status
064500* cancelled; not-found is reported via WS-Found-Flag staying "N".
064600*-----------------------------------------------------------------
064700 BB050-Cancel-Proxy.
064800     move     "N" to WS-Found-Flag.
064900     perform  FF050-Find-One-Proxy-By-Id thru FF050-Exit
065000               varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct
065100               or WS-Found-Flag = "Y".
065200     if       WS-Found-Flag not = "Y"
065300              move 9 to WS-Term-Code.
065400 BB050-Exit.
065500     exit.
065600*
065700 FF050-Find-One-Proxy-By-Id.
065800     if       WS-PX-ID (WS-PX) = SR-PARAM-PRX-Id
065850* 19/07/06 trh - was moving "C" (completed) here, not "X"
065860*                (cancelled) - QQ010/HH013/MM021 all treat "C" as
065870*                still occupying the slot, so a cancelled proxy
065880*                was left showing as assigned (ticket SR-0236).
065900              move "X" to WS-PX-Status (WS-PX)
066000              move "Y" to WS-Found-Flag.
066100 FF050-Exit.
066200     exit.
066300*
066400*-----------------------------------------------------------------
066500* BB070 rewrites PROXY-FILE-OUT in full from the (possibly
066600* amended) in-memory table - the load/amend/rewrite pattern
066700* SRATTND uses for ATTEND-MASTER, applied here for the same
066800* reason: line sequential has no REWRITE-by-key.
066900*-----------------------------------------------------------------
067000 BB070-Rewrite-Proxy-File.
067100     open     output PROXY-FILE-OUT.
067200     perform  CC071-Write-One-Proxy thru CC071-Exit
067300               varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct.
067400     close    PROXY-FILE-OUT.
067500 BB070-Exit.
067600     exit.
067700*
067800 CC071-Write-One-Proxy.
067900     move     spaces to Proxy-Out-Record.
068000     move     WS-PX-ID (WS-PX)          to Proxy-Out-Record (1:6).
068100     move     WS-PX-Classroom (WS-PX)   to Proxy-Out-Record (7:6).
068200     move     WS-PX-Day (WS-PX)         to Proxy-Out-Record (13:1).
068300     move     WS-PX-Period (WS-PX)      to Proxy-Out-Record (14:1).
068400     move     WS-PX-Orig-Tch (WS-PX)    to Proxy-Out-Record (15:6).
068500     move     WS-PX-Proxy-Tch (WS-PX)   to Proxy-Out-Record (21:6).
068600     move     WS-PX-Subject (WS-PX)     to Proxy-Out-Record (27:20).
068700     move     WS-PX-Date (WS-PX)        to Proxy-Out-Record (47:8).
068800     move     WS-PX-Status (WS-PX)      to Proxy-Out-Record (55:1).
068900     move     WS-PX-Assigned-By (WS-PX) to Proxy-Out-Record (56:6).
069000     write    Proxy-Out-Record.
069100 CC071-Exit.
069200     exit.
069300*
069400*-----------------------------------------------------------------
069500* PP010 is the proxy day-schedule paragraph of R9 - reached from
069600* AA000 only when WS-Sub-Function = 3 (maintenance screens call
069700* this load chain with the proxy teacher's id/date set up in
069800* SR-PARAM-PRX-Proxy-Tch/SR-PARAM-PRX-Date first): free periods
069900* for that teacher on that date are written to the console rather
070000* than STATS-REPORT, the same way BB010 of SRAUDIT writes its open
070050* banner.
070100*-----------------------------------------------------------------
070200 PP010-Proxy-Day-Schedule.
070300     move     "N" to WS-SD-Occupied (1).
070400     move     "N" to WS-SD-Occupied (2).
070500     move     "N" to WS-SD-Occupied (3).
070600     move     "N" to WS-SD-Occupied (4).
070700     move     "N" to WS-SD-Occupied (5).
070800     move     zero to WS-SD-Assigned-Ct.
070900     perform  QQ010-Mark-One-Proxy thru QQ010-Exit
071000               varying WS-PX from 1 by 1 until WS-PX > WS-Proxy-Ct.
071100     move     zero to WS-SD-Free-Ct.
071200     perform  QQ020-Report-One-Period thru QQ020-Exit
071300               varying WS-Sub from 1 by 1 until WS-Sub > 5.
071320* 19/07/06 trh - WS-SD-Assigned-Ct was being totalled in QQ010
071340*                and never shown anywhere - added the count line
071360*                below so the screen carries both halves of the
071370*                schedule, per the Registrar's U6 request (ticket
071380*                SR-0236).
071390     display   "Periods assigned " at 2401 with foreground-color 3.
071395     display   WS-SD-Assigned-Ct   at 2418 with foreground-color 3.
071400 PP010-Exit.
071500     exit.
071600*
071700 QQ010-Mark-One-Proxy.
071800     if       WS-PX-Proxy-Tch (WS-PX) = SR-PARAM-PRX-Proxy-Tch
071900              and WS-PX-Date (WS-PX) = SR-PARAM-As-Of-Date
072000              and (WS-PX-Status (WS-PX) = "A" or WS-PX-Status (WS-PX) = "C")
072100              move "Y" to WS-SD-Occupied (WS-PX-Period (WS-PX))
072200              add 1 to WS-SD-Assigned-Ct.
072300 QQ010-Exit.
072400     exit.
072500*
072600 QQ020-Report-One-Period.
072700     if       WS-SD-Occupied (WS-Sub) not = "Y"
072800              add 1 to WS-SD-Free-Ct
072900              display  "Free period " at 2301 with foreground-color 3
073000              display  WS-Sub         at 2313 with foreground-color 3.
073100 QQ020-Exit.
073200     exit.
