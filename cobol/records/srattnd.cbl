000100******************************************************************
000200*                                                                *
000300*     SRATTND - ATTENDANCE TRANSACTION VALIDATION & POSTING       *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SRATTND.
001100 AUTHOR.                   R J MASON.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              14/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Second step of the nightly run.  Loads the student, classroom
002000* and holiday masters, then reads tonight's attendance transaction
002100* file one record at a time, validating each against the seven
002200* checks of BUSINESS RULE R1 before it is allowed anywhere near the
002300* attendance master.  A transaction that fails is listed to the
002400* error file and not posted; one that passes but carries no
002500* present/absent mark is dropped quietly - that is how the
002600* front-office extract represents "no entry yet", not an error.
002700*    Posting is an upsert against an in-memory copy of the whole
002800* attendance master (student, date, year is the logical key) -
002900* the master is a flat line sequential file, so there is no ISAM
003000* key to rewrite by, and the attendance file for one school's year
003100* comfortably fits WS-Master-Tbl.
003200*-----------------------------------------------------------------
003300*
003400* CHANGE LOG.
003500* ==========
003600* 14/03/88 rjm - 1.00 Original.
003700* 02/12/98 dlk - 1.01 YEAR 2000 REVIEW - ATX-DATE and ATT-DATE both
003800*                confirmed CCYYMMDD internally, no 2-digit years.
003900* 21/09/98 rjm - 1.02 Posting an existing key now updates
004000*                ATT-PRESENT in place rather than being rejected
004100*                as a duplicate (Registrar's memo of 14/09/98).
004200* 17/02/00 rjm - 1.03 Future-date check (R1.4) now compares against
004300*                SR-PARAM-As-Of-Date from SR000, not today's system
004400*                date - lets the nightly run be re-driven against an
004500*                earlier as-of date for a catch-up run.
004600* 09/08/05 trh - 1.04 Re-keyed column 7 comments to house style.
004700* 05/05/06 trh - 1.05 BB010/BB020/CC020/CC030/CC040/CC050/BB030
004800*                re-written without inline PERFORM ... END-PERFORM -
004900*                each table scan now PERFORMs its own DD0nn row
005000*                paragraph, matching the rest of the suite.
005050* 19/07/06 trh - 1.06 Added condition names on the four WS-Switches
005060*                flags (ticket SR-0237).
005100*
005200 ENVIRONMENT               DIVISION.
005300*========================
005400*
005500 CONFIGURATION             SECTION.
005600 SOURCE-COMPUTER.          RM-COBOL.
005700 OBJECT-COMPUTER.          RM-COBOL.
005800 SPECIAL-NAMES.
005900     C01                    IS TOP-OF-FORM
006000     CLASS SRATTND-NUMERIC  IS "0" THRU "9".
006100*
006200 INPUT-OUTPUT              SECTION.
006300*-----------------------
006400 FILE-CONTROL.
006500     select   STUDENT-FILE
006600              assign to FILE-01
006700              organization is line sequential.
006800     select   CLASSROOM-FILE
006900              assign to FILE-02
007000              organization is line sequential.
007100     select   HOLIDAY-FILE
007200              assign to FILE-04
007300              organization is line sequential.
007400     select   ATTEND-TXN-FILE
007500              assign to FILE-05
007600              organization is line sequential.
007700     select   ATTEND-MASTER-IN
007800              assign to FILE-06
007900              organization is line sequential.
008000     select   ATTEND-MASTER-OUT
008100              assign to FILE-07
008200              organization is line sequential.
008300     select   ERROR-FILE
008400              assign to FILE-13
008500              organization is line sequential.
008600*
008700 DATA                      DIVISION.
008800*========================
008900 FILE                      SECTION.
009000*-----------------------
009100*
009200 FD  STUDENT-FILE
009300     label records are omitted.
009400     copy "wsrstu.cob".
009500*
009600 FD  CLASSROOM-FILE
009700     label records are omitted.
009800     copy "wsrcls.cob".
009900*
010000 FD  HOLIDAY-FILE
010100     label records are omitted.
010200     copy "wsrhol.cob".
010300*
010400 FD  ATTEND-TXN-FILE
010500     label records are omitted.
010600     copy "wsratxn.cob".
010700*
010800 FD  ATTEND-MASTER-IN
010900     label records are omitted.
011000 01  Attend-Master-In-Record.
011100     copy "wsratt.cob".
011200*
011300 FD  ATTEND-MASTER-OUT
011400     label records are omitted.
011500 01  Attend-Master-Out-Record.
011600     copy "wsratt.cob".
011700*
011800 FD  ERROR-FILE
011900     label records are omitted.
012000 01  Error-Line.
012010     03  Error-Line-Text       pic x(79).
012020     03  filler                pic x(1).
012100*
012200 WORKING-STORAGE          SECTION.
012300*-----------------------
012400*
012500 77  Prog-Name                pic x(15) value "SRATTND (1.06)".
012600*
012700 01  WS-Switches.
012800     03  WS-EOF-Txn-Flag       pic x      value "N".
012810         88  WS-Txn-At-Eof         value "Y".
012900     03  WS-EOF-Master-Flag    pic x      value "N".
012910         88  WS-Master-At-Eof      value "Y".
013000     03  WS-Valid-Flag         pic x      value "Y".
013010         88  WS-Record-Is-Valid    value "Y".
013100     03  WS-Found-Flag         pic x      value "N".
013110         88  WS-Record-Found       value "Y".
013150*
013160* WS-Switches-R lets a trace listing show all four flags as one
013170* four-byte string in a single DISPLAY, the shorthand SR009 uses
013180* for its own flag block.
013190 01  WS-Switches-R redefines WS-Switches.
013195     03  WS-Switches-Text      pic x(4).
013200*
013300 01  WS-Counts.
013400     03  WS-Input-Ct           pic 9(6)   comp.
013500     03  WS-Posted-Ct          pic 9(6)   comp.
013600     03  WS-Error-Ct           pic 9(6)   comp.
013700     03  WS-Student-Ct         pic 9(4)   comp.
013800     03  WS-Classroom-Ct       pic 9(4)   comp.
013900     03  WS-Holiday-Ct         pic 9(4)   comp.
014000     03  WS-Master-Ct          pic 9(5)   comp.
014100     03  WS-Sub                pic 9(5)   comp.
014150*
014160* WS-Counts-R - same trace shorthand, the run's eight tally fields
014170* as one binary string so a core dump shows them together.
014180 01  WS-Counts-R redefines WS-Counts.
014190     03  WS-Counts-Text        pic x(20).
014200*
014300 01  WS-Error-Text             pic x(60).
014400 01  WS-Error-Number-Ed        pic zzzzz9.
014500*
014600 01  WS-Student-Tbl.
014700     03  WS-ST-Entry           occurs 3000 indexed by WS-SX.
014800         05  WS-ST-ID          pic 9(6).
014900         05  WS-ST-Classroom   pic 9(6).
014950     03  filler                pic x(5).
015000*
015100 01  WS-Classroom-Tbl.
015200     03  WS-CL-Entry           occurs 300 indexed by WS-CX.
015300         05  WS-CL-ID          pic 9(6).
015400         05  WS-CL-Weekend-Ct  pic 9(1).
015500         05  WS-CL-Weekend-Day pic 9(1)  occurs 7.
015550     03  filler                pic x(5).
015600*
015700 01  WS-Holiday-Tbl.
015800     03  WS-HL-Entry           occurs 2000 indexed by WS-HX.
015900         05  WS-HL-Year-Id     pic 9(4).
016000         05  WS-HL-Date        pic 9(8).
016050     03  filler                pic x(5).
016100*
016200 01  WS-Master-Tbl.
016300     03  WS-MT-Entry           occurs 9000 indexed by WS-MX.
016400         05  WS-MT-Student-Id  pic 9(6).
016500         05  WS-MT-Date        pic 9(8).
016600         05  WS-MT-Present     pic x(1).
016700         05  WS-MT-Year-Id     pic 9(4).
016750     03  filler                pic x(5).
016800*
016900 01  WS-Tran-Work.
017000     03  WS-TW-Classroom       pic 9(6).
017100     03  WS-TW-Date-Bin        pic 9(8).
017200     03  WS-TW-Weekday         pic 9.
017300 01  WS-Tran-Work-R redefines WS-Tran-Work.
017400     03  WS-TW-Text            pic x(19).
017500*
017600 01  Error-Messages.
017700     03  SRA-CT                pic x(40)
017800                 value "TOTAL INPUT, POSTED, ERROR COUNTS -".
017900*
018000 01  SR004-Linkage.
018100     copy "wsr004.cob".
018200*
018300 01  SRAUD-Linkage.
018400     03  SRAUD-Action          pic x.
018500     03  SRAUD-User-Id         pic 9(6).
018600     03  SRAUD-Entity          pic x(12).
018700     03  SRAUD-Object-Id       pic 9(6).
018800     03  SRAUD-Display         pic x(40).
018900     03  SRAUD-Change-Ct       pic 9(4).
019000     03  SRAUD-Reply           pic x.
019050     03  filler                pic x(4).
019100*
019200 linkage                   section.
019300*-----------------------
019400*
019500 copy "wsrcall.cob".
019600 copy "wsrnames.cob".
019700 copy "wsrparam.cob".
019800*
019900 procedure  division     using WS-Calling-Data
020000                                File-Defs
020100                                SR-Param-Record.
020200*===========================================================
020300*
020400 AA000-Main.
020500     move     zero to WS-Term-Code.
020600     move     zero to WS-Input-Ct WS-Posted-Ct WS-Error-Ct.
020700     perform  BB010-Load-Masters.
020800     perform  BB020-Process-Transactions.
020900     perform  BB030-Write-New-Master.
021000     perform  BB040-Write-Audit-If-Posted.
021100     move     WS-Input-Ct to WS-Error-Number-Ed.
021200     display  SRA-CT at 0101 with foreground-color 2 erase eos.
021300     display  WS-Error-Number-Ed at 0140 with foreground-color 3.
021400     move     WS-Posted-Ct to WS-Error-Number-Ed.
021500     display  WS-Error-Number-Ed at 0150 with foreground-color 3.
021600     move     WS-Error-Ct to WS-Error-Number-Ed.
021700     display  WS-Error-Number-Ed at 0160 with foreground-color 3.
021800 AA000-Exit.
021900     exit     program.
022000*
022100*-----------------------------------------------------------------
022200* BB010 brings the student, classroom, holiday and current
022300* attendance master files into tables - the student file is
022400* sorted by classroom/roll on disk but is searched here by
022500* student id, so table order does not matter.  Each file's read
022600* loop is PERFORMed as its own DD0nn paragraph below.
022700*-----------------------------------------------------------------
022800 BB010-Load-Masters.
022900     open     input STUDENT-FILE CLASSROOM-FILE HOLIDAY-FILE
023000                    ATTEND-TXN-FILE ATTEND-MASTER-IN.
023100     open     output ERROR-FILE.
023200     move     zero to WS-Student-Ct.
023300     perform  DD011-Read-One-Student thru DD011-Exit
023400               until WS-EOF-Master-Flag = "Y".
023500     move     "N" to WS-EOF-Master-Flag.
023600     move     zero to WS-Classroom-Ct.
023700     perform  DD012-Read-One-Classroom thru DD012-Exit
023800               until WS-EOF-Master-Flag = "Y".
023900     move     "N" to WS-EOF-Master-Flag.
024000     move     zero to WS-Holiday-Ct.
024100     perform  DD013-Read-One-Holiday thru DD013-Exit
024200               until WS-EOF-Master-Flag = "Y".
024300     move     "N" to WS-EOF-Master-Flag.
024400     move     zero to WS-Master-Ct.
024500     perform  DD014-Read-One-Master thru DD014-Exit
024600               until WS-EOF-Master-Flag = "Y".
024700     close    STUDENT-FILE CLASSROOM-FILE HOLIDAY-FILE ATTEND-MASTER-IN.
024800 BB010-Exit.
024900     exit.
025000*
025100 DD011-Read-One-Student.
025200     read     STUDENT-FILE
025300              at end
025400                 move "Y" to WS-EOF-Master-Flag
025500              not at end
025600                 add 1 to WS-Student-Ct
025700                 set  WS-SX to WS-Student-Ct
025800                 move STU-ID           to WS-ST-ID (WS-SX)
025900                 move STU-CLASSROOM-ID to WS-ST-Classroom (WS-SX)
026000     end-read.
026100 DD011-Exit.
026200     exit.
026300*
026400 DD012-Read-One-Classroom.
026500     read     CLASSROOM-FILE
026600              at end
026700                 move "Y" to WS-EOF-Master-Flag
026800              not at end
026900                 add 1 to WS-Classroom-Ct
027000                 set  WS-CX to WS-Classroom-Ct
027100                 move CLS-ID         to WS-CL-ID (WS-CX)
027200                 move CLS-WEEKEND-CT to WS-CL-Weekend-Ct (WS-CX)
027300                 move CLS-WEEKEND-DAY (1) to WS-CL-Weekend-Day (WS-CX, 1)
027400                 move CLS-WEEKEND-DAY (2) to WS-CL-Weekend-Day (WS-CX, 2)
027500                 move CLS-WEEKEND-DAY (3) to WS-CL-Weekend-Day (WS-CX, 3)
027600                 move CLS-WEEKEND-DAY (4) to WS-CL-Weekend-Day (WS-CX, 4)
027700                 move CLS-WEEKEND-DAY (5) to WS-CL-Weekend-Day (WS-CX, 5)
027800                 move CLS-WEEKEND-DAY (6) to WS-CL-Weekend-Day (WS-CX, 6)
027900                 move CLS-WEEKEND-DAY (7) to WS-CL-Weekend-Day (WS-CX, 7)
028000     end-read.
028100 DD012-Exit.
028200     exit.
028300*
028400 DD013-Read-One-Holiday.
028500     read     HOLIDAY-FILE
028600              at end
028700                 move "Y" to WS-EOF-Master-Flag
028800              not at end
028900                 add 1 to WS-Holiday-Ct
029000                 set  WS-HX to WS-Holiday-Ct
029100                 move HOL-YEAR-ID to WS-HL-Year-Id (WS-HX)
029200                 move HOL-DATE    to WS-HL-Date (WS-HX)
029300     end-read.
029400 DD013-Exit.
029500     exit.
029600*
029700 DD014-Read-One-Master.
029800     read     ATTEND-MASTER-IN
029900              at end
030000                 move "Y" to WS-EOF-Master-Flag
030100              not at end
030200                 add 1 to WS-Master-Ct
030300                 set  WS-MX to WS-Master-Ct
030400                 move ATT-STUDENT-ID to WS-MT-Student-Id (WS-MX)
030500                 move ATT-DATE       to WS-MT-Date (WS-MX)
030600                 move ATT-PRESENT    to WS-MT-Present (WS-MX)
030700                 move ATT-YEAR-ID    to WS-MT-Year-Id (WS-MX)
030800     end-read.
030900 DD014-Exit.
031000     exit.
031100*
031200*-----------------------------------------------------------------
031300* BB020 reads the transaction file one record at a time (via
031400* DD020 below) and runs each through CC010 (BUSINESS RULE R1)
031500* before deciding whether to post it via CC050.  WS-Sub doubles
031600* as the 0-based index the error line reports - it is only ever
031700* advanced by one per transaction read.
031800*-----------------------------------------------------------------
031900 BB020-Process-Transactions.
032000     move     zero to WS-Sub.
032100     perform  DD020-Read-One-Transaction thru DD020-Exit
032200               until WS-EOF-Txn-Flag = "Y".
032300 BB020-Exit.
032400     exit.
032500*
032600 DD020-Read-One-Transaction.
032700     read     ATTEND-TXN-FILE
032800              at end
032900                 move "Y" to WS-EOF-Txn-Flag
033000              not at end
033100                 add 1 to WS-Input-Ct
033200                 perform CC010-Validate-Transaction
033300                 if   WS-Valid-Flag = "Y"
033400                      if   ATX-PRESENT not = space
033500                           perform CC050-Post-Transaction
033600                      end-if
033700                 else
033800                      add 1 to WS-Error-Ct
033900                      perform CC090-Write-Error-Line
034000                 end-if
034100     end-read.
034200 DD020-Exit.
034300     exit.
034400*
034500*-----------------------------------------------------------------
034600* CC010 applies the seven checks of R1 in order and drops out at
034700* the first one that fails.  WS-Sub doubles here as the 0-based
034800* RECORD index the error line quotes - it is only ever advanced
034900* by one per transaction read, in DD020.
035000*-----------------------------------------------------------------
035100 CC010-Validate-Transaction.
035200     move     "Y" to WS-Valid-Flag.
035300     move     spaces to WS-Error-Text.
035400     if       ATX-STUDENT-ID = zero or ATX-DATE = spaces
035500              move "N" to WS-Valid-Flag
035600              move "Missing student_id or date" to WS-Error-Text
035700              go to CC010-Exit.
035800     perform  CC020-Find-Student.
035900     if       WS-Found-Flag not = "Y"
036000              move "N" to WS-Valid-Flag
036100              move "Invalid student_id" to WS-Error-Text
036200              move ATX-STUDENT-ID to WS-Error-Text (20:6)
036300              go to CC010-Exit.
036400     move     ATX-DATE      to SR004-Date-Text.
036500     move     "V"           to SR004-Function.
036600     call     "SR004" using SR004-Linkage.
036700     if       SR004-Valid-Flag not = "Y"
036800              move "N" to WS-Valid-Flag
036900              move "Invalid date format" to WS-Error-Text
037000              go to CC010-Exit.
037100     move     SR004-Date-Bin to WS-TW-Date-Bin.
037200     if       WS-TW-Date-Bin > SR-PARAM-As-Of-Date
037300              move "N" to WS-Valid-Flag
037400              move "Cannot mark attendance for future date"
037500                   to WS-Error-Text
037600              go to CC010-Exit.
037700     move     "C"           to SR004-Function.
037800     call     "SR004" using SR004-Linkage.
037900     move     SR004-Weekday-Code to WS-TW-Weekday.
038000     perform  CC030-Find-Classroom.
038100     if       WS-Found-Flag = "Y"
038200              move WS-CL-Weekend-Ct (WS-CX) to SR004-Weekend-Ct
038300              move WS-CL-Weekend-Day (WS-CX, 1) to SR004-Weekend-Day (1)
038400              move WS-CL-Weekend-Day (WS-CX, 2) to SR004-Weekend-Day (2)
038500              move WS-CL-Weekend-Day (WS-CX, 3) to SR004-Weekend-Day (3)
038600              move WS-CL-Weekend-Day (WS-CX, 4) to SR004-Weekend-Day (4)
038700              move WS-CL-Weekend-Day (WS-CX, 5) to SR004-Weekend-Day (5)
038800              move WS-CL-Weekend-Day (WS-CX, 6) to SR004-Weekend-Day (6)
038900              move WS-CL-Weekend-Day (WS-CX, 7) to SR004-Weekend-Day (7)
039000              move "E" to SR004-Function
039100              call "SR004" using SR004-Linkage
039200              if   SR004-Bool-Flag = "Y"
039300                   move "N" to WS-Valid-Flag
039400                   move "Cannot mark on weekend" to WS-Error-Text
039500                   go to CC010-Exit
039600              end-if
039700     end-if.
039800     perform  CC040-Build-Holiday-Array.
039900     move     WS-TW-Date-Bin to SR004-Date-Bin.
040000     move     "H"           to SR004-Function.
040100     call     "SR004" using SR004-Linkage.
040200     if       SR004-Bool-Flag = "Y"
040300              move "N" to WS-Valid-Flag
040400              move "Cannot mark on holiday" to WS-Error-Text
040500              go to CC010-Exit.
040600 CC010-Exit.
040700     exit.
040800*
040900*-----------------------------------------------------------------
041000* CC020 looks up the transaction's student in WS-Student-Tbl via
041100* DD022 - student id is a unique key, so a full scan on no-match
041200* simply ends with WS-Found-Flag still "N".
041300*-----------------------------------------------------------------
041400 CC020-Find-Student.
041500     move     "N" to WS-Found-Flag.
041600     perform  DD022-Check-One-Student thru DD022-Exit
041700               varying WS-SX from 1 by 1 until WS-SX > WS-Student-Ct.
041800 CC020-Exit.
041900     exit.
042000*
042100 DD022-Check-One-Student.
042200     if       WS-ST-ID (WS-SX) = ATX-STUDENT-ID
042300              move "Y" to WS-Found-Flag
042400              move WS-ST-Classroom (WS-SX) to WS-TW-Classroom.
042500 DD022-Exit.
042600     exit.
042700*
042800*-----------------------------------------------------------------
042900* CC030 looks up the student's classroom in WS-Classroom-Tbl via
043000* DD032, so CC010 can load its weekend-day list into the SR004
043100* block.
043200*-----------------------------------------------------------------
043300 CC030-Find-Classroom.
043400     move     "N" to WS-Found-Flag.
043500     perform  DD032-Check-One-Classroom thru DD032-Exit
043600               varying WS-CX from 1 by 1 until WS-CX > WS-Classroom-Ct.
043700 CC030-Exit.
043800     exit.
043900*
044000 DD032-Check-One-Classroom.
044100     if       WS-CL-ID (WS-CX) = WS-TW-Classroom
044200              move "Y" to WS-Found-Flag.
044300 DD032-Exit.
044400     exit.
044500*
044600*-----------------------------------------------------------------
044700* CC040 rebuilds the SR004 holiday array from WS-Holiday-Tbl for
044800* just the transaction's own academic year, via DD042 - SR004 has
044900* no notion of year, it only ever sees the dates it is handed.
045000*-----------------------------------------------------------------
045100 CC040-Build-Holiday-Array.
045200     move     zero to SR004-Holiday-Ct.
045300     perform  DD042-Check-One-Holiday thru DD042-Exit
045400               varying WS-HX from 1 by 1 until WS-HX > WS-Holiday-Ct
045500               or SR004-Holiday-Ct > 399.
045600 CC040-Exit.
045700     exit.
045800*
045900 DD042-Check-One-Holiday.
046000     if       WS-HL-Year-Id (WS-HX) = ATX-YEAR-ID
046100              add 1 to SR004-Holiday-Ct
046200              move WS-HL-Date (WS-HX)
046300                   to SR004-Holiday-Date (SR004-Holiday-Ct).
046400 DD042-Exit.
046500     exit.
046600*
046700*-----------------------------------------------------------------
046800* CC050 upserts the transaction into WS-Master-Tbl via DD052 -
046900* student, date, year is the logical key (R1 heading).  A match
047000* overwrites the present flag in place; no match appends a new
047100* entry - the key is unique, so a full scan is safe either way.
047200*-----------------------------------------------------------------
047300 CC050-Post-Transaction.
047400     move     "N" to WS-Found-Flag.
047500     perform  DD052-Check-One-Master thru DD052-Exit
047600               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
047700     if       WS-Found-Flag not = "Y"
047800              add 1 to WS-Master-Ct
047900              set  WS-MX to WS-Master-Ct
048000              move ATX-STUDENT-ID to WS-MT-Student-Id (WS-MX)
048100              move WS-TW-Date-Bin to WS-MT-Date (WS-MX)
048200              move ATX-PRESENT    to WS-MT-Present (WS-MX)
048300              move ATX-YEAR-ID    to WS-MT-Year-Id (WS-MX).
048400     add      1 to WS-Posted-Ct.
048500 CC050-Exit.
048600     exit.
048700*
048800 DD052-Check-One-Master.
048900     if       WS-MT-Student-Id (WS-MX) = ATX-STUDENT-ID
049000              and WS-MT-Date (WS-MX) = WS-TW-Date-Bin
049100              and WS-MT-Year-Id (WS-MX) = ATX-YEAR-ID
049200              move ATX-PRESENT to WS-MT-Present (WS-MX)
049300              move "Y" to WS-Found-Flag.
049400 DD052-Exit.
049500     exit.
049600*
049700*-----------------------------------------------------------------
049800* CC090 writes one error line in the "RECORD n: reason" form -
049900* n is 0-based, matching the position of the bad record in the
050000* input, not the 1-based count SRATTND keeps for itself.
050100*-----------------------------------------------------------------
050200 CC090-Write-Error-Line.
050300     move     spaces to Error-Line.
050400     move     WS-Input-Ct to WS-Sub.
050500     subtract 1 from WS-Sub.
050600     move     "RECORD " to Error-Line (1:7).
050700     move     WS-Sub    to WS-Error-Number-Ed.
050800     move     WS-Error-Number-Ed to Error-Line (8:6).
050900     move     ": "      to Error-Line (14:2).
051000     move     WS-Error-Text to Error-Line (16:60).
051100     write    Error-Line.
051200 CC090-Exit.
051300     exit.
051400*
051500*-----------------------------------------------------------------
051600* BB030 rewrites the whole attendance master, touched rows and
051700* untouched rows alike - a flat file has no way to update one
051800* record in place.  DD062 writes one row per PERFORM.
051900*-----------------------------------------------------------------
052000 BB030-Write-New-Master.
052100     open     output ATTEND-MASTER-OUT.
052200     perform  DD062-Write-One-Master thru DD062-Exit
052300               varying WS-MX from 1 by 1 until WS-MX > WS-Master-Ct.
052400     close    ATTEND-MASTER-OUT ERROR-FILE.
052500 BB030-Exit.
052600     exit.
052700*
052800 DD062-Write-One-Master.
052900     move     WS-MT-Student-Id (WS-MX) to ATT-STUDENT-ID.
053000     move     WS-MT-Date (WS-MX)       to ATT-DATE.
053100     move     WS-MT-Present (WS-MX)    to ATT-PRESENT.
053200     move     WS-MT-Year-Id (WS-MX)    to ATT-YEAR-ID.
053300     write    Attend-Master-Out-Record.
053400 DD062-Exit.
053500     exit.
053600*
053700*-----------------------------------------------------------------
053800* BB040 appends one audit record for the whole batch, not one per
053900* transaction - the Registrar's office wants to see "how many",
054000* not a line for every single mark (U9).  SR009/other callers
054100* audit per-transaction where that is what they need instead.
054200*-----------------------------------------------------------------
054300 BB040-Write-Audit-If-Posted.
054400     if       WS-Posted-Ct = zero
054500              go to BB040-Exit.
054600     move     "C"              to SRAUD-Action.
054700     move     zero             to SRAUD-User-Id.
054800     move     "ATTENDANCE"     to SRAUD-Entity.
054900     move     zero             to SRAUD-Object-Id.
055000     move     spaces           to SRAUD-Display.
055100     move     "BULK ATTENDANCE: " to SRAUD-Display (1:18).
055200     move     WS-Posted-Ct     to WS-Error-Number-Ed.
055300     move     WS-Error-Number-Ed to SRAUD-Display (19:6).
055400     move     " RECORDS"       to SRAUD-Display (25:8).
055500     move     WS-Posted-Ct     to SRAUD-Change-Ct.
055600     call     "SRAUDIT" using SRAUD-Linkage.
055700 BB040-Exit.
055800     exit.
