000100******************************************************************
000200*                                                                *
000300*              SRAUDIT - AUDIT TRAIL LOGGING ROUTINE              *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SRAUDIT.
001100 AUTHOR.                   R J MASON.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              12/06/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Append-only audit trail routine, added for the Registrar's
002000* office per their memo of 02/04/02 - every posting operation
002100* anywhere in the nightly run (SRATTND bulk posts, SRAVAIL proxy
002200* assigns/cancels, SR009 enrollments) CALLs this rather than
002300* writing AUDIT-FILE itself, so there is exactly one place that
002400* knows the next sequence number.  AUDIT-FILE is opened on the
002500* first CALL of the run and stays open until SR000 sends the
002600* close signal (SRAUD-Action = "X") after the last processing
002700* step returns - one physical file per night's run, not per
002800* program.  Audit failures (SRAUD-Reply = "N") must never stop
002900* the posting operation that called this routine - the caller
003000* checks SRAUD-Reply only to decide whether to log a console
003100* warning, never to back out the posting already done.
003200*-----------------------------------------------------------------
003300*
003400* CHANGE LOG.
003500* ==========
003600* 12/06/88 rjm - 1.00 Original - one-line operator console message
003700*                utility (timestamp plus a fixed-width text line),
003800*                called ad hoc by the early SR0nn chain wherever a
003900*                banner needed the time of day on it.
004000* 14/04/02 trh - 1.01 Re-purposed as the append-only audit-trail
004100*                logging routine for the Registrar's office (memo
004200*                of 02/04/02) - the old console timestamp plumbing
004300*                carries over unchanged; AUDIT-FILE and the
004400*                SRAUDIT-WS parameter block are new.
004500* 19/11/02 trh - 1.02 Added the SRAUD-Action = "X" close signal -
004600*                the file was being left open (and the last few
004700*                buffered records lost) when SRAVAIL abended.
004800* 05/05/06 trh - 1.03 FILE STATUS added to AUDIT-FILE - a full
004900*                disc was silently losing WRITEs, no warning to
005000*                the operator console, until this release.
005050* 19/07/06 trh - 1.04 Added condition names on WS-Audit-Open-Flag
005060*                and SRAUD-Reply (ticket SR-0237).
005100*
005200 ENVIRONMENT               DIVISION.
005300*========================
005400*
005500 CONFIGURATION             SECTION.
005600 SOURCE-COMPUTER.          RM-COBOL.
005700 OBJECT-COMPUTER.          RM-COBOL.
005800 SPECIAL-NAMES.
005900     C01                    IS TOP-OF-FORM
006000     CLASS SRAUDIT-NUMERIC  IS "0" THRU "9".
006100*
006200 INPUT-OUTPUT              SECTION.
006300*-----------------------
006400 FILE-CONTROL.
006500     select   AUDIT-FILE
006600              assign to FILE-14
006700              organization is line sequential
006800              file status is WS-File-Status.
006900*
007000 DATA                      DIVISION.
007100*========================
007200 FILE                      SECTION.
007300*-----------------------
007400*
007500 FD  AUDIT-FILE
007600     label records are omitted.
007700     copy "wsraud.cob".
007800*
007900 WORKING-STORAGE          SECTION.
008000*-----------------------
008100*
008200 77  Prog-Name                pic x(15) value "SRAUDIT (1.04)".
008300 77  WS-Audit-Open-Flag       pic x      value "N".
008310     88  WS-Audit-File-Is-Open    value "Y".
008400 77  WS-Audit-Seq             pic 9(6)   comp value zero.
008500*
008600 01  WS-File-Status           pic xx.
008700 01  WS-File-Status-R redefines WS-File-Status.
008800     03  WS-FS-1              pic x.
008900     03  WS-FS-2              pic x.
009000*
009100 01  WS-Warn-Seq.
009200     03  WS-WS-Seq-Num        pic 9(6).
009300 01  WS-Warn-Seq-R redefines WS-Warn-Seq.
009400     03  WS-WS-Seq-Text       pic x(6).
009500*
009600 01  WS-Open-Time.
009700     03  WS-OT-hh             pic 99.
009800     03  WS-OT-mm             pic 99.
009900     03  WS-OT-ss             pic 99.
010000     03  filler               pic xx.
010100 01  WS-Open-Time-R redefines WS-Open-Time.
010200     03  WS-OT-Text           pic x(8).
010300*
010400 01  Error-Messages.
010500     03  SRA010               pic x(30)
010600                 value "SRA010 Audit write failed".
010700*
010800 linkage                   section.
010900*-----------------------
011000*
011100*********
011200* SRAUDIT *
011300*********
011400*
011500 01  SRAUDIT-WS.
011600     03  SRAUD-Action          pic x.
011610         88  SRAUD-Close-Run       value "X".
011700     03  SRAUD-User-Id         pic 9(6).
011800     03  SRAUD-Entity          pic x(12).
011900     03  SRAUD-Object-Id       pic 9(6).
012000     03  SRAUD-Display         pic x(40).
012100     03  SRAUD-Change-Ct       pic 9(4).
012200     03  SRAUD-Reply           pic x.
012210         88  SRAUD-Reply-Ok        value "Y".
012220         88  SRAUD-Reply-Failed    value "N".
012300     03  filler                pic x(4).
012400*
012500 procedure  division        using SRAUDIT-WS.
012600*===========================================================
012700*
012800 AA000-Main.
012900     move     "Y" to SRAUD-Reply.
013000     if       SRAUD-Action = "X"
013100              perform BB020-Close-Audit-File
013200              go to AA000-Exit.
013300     if       WS-Audit-Open-Flag not = "Y"
013400              perform BB010-Open-Audit-File.
013500     perform  BB030-Write-Audit-Record.
013600 AA000-Exit.
013700     goback.
013800*
013900*-----------------------------------------------------------------
014000* BB010 opens AUDIT-FILE OUTPUT on the first CALL of the run -
014100* a fresh file each night, not an append onto last night's - and
014200* displays a one-line open banner on the operator console.
014300*-----------------------------------------------------------------
014400 BB010-Open-Audit-File.
014500     open     output AUDIT-FILE.
014600     move     zero to WS-Audit-Seq.
014700     move     "Y"  to WS-Audit-Open-Flag.
014800     accept   WS-Open-Time from time.
014900     display  Prog-Name at 2301 with foreground-color 2.
015000     display  "Audit log opened at " at 2316 with foreground-color 2.
015100     display  WS-OT-Text at 2338 with foreground-color 2.
015200 BB010-Exit.
015300     exit.
015400*
015500*-----------------------------------------------------------------
015600* BB020 closes AUDIT-FILE at SR000's request, once the last
015700* processing step in the chain has returned.
015800*-----------------------------------------------------------------
015900 BB020-Close-Audit-File.
016000     if       WS-Audit-Open-Flag = "Y"
016100              close AUDIT-FILE
016200              move "N" to WS-Audit-Open-Flag.
016300 BB020-Exit.
016400     exit.
016500*
016600*-----------------------------------------------------------------
016700* BB030 writes one AUDIT-REC, bumping the sequence number held
016800* in WS-Audit-Seq for the life of this run.  If the WRITE fails
016900* (WS-FS-1 not "0") SRAUD-Reply is set "N" and a warning carrying
017000* the sequence number goes to the console, but per REMARKS no
017100* abend is raised - a posting already made must stand.
017200*-----------------------------------------------------------------
017300 BB030-Write-Audit-Record.
017400     add      1 to WS-Audit-Seq.
017500     move     WS-Audit-Seq     to AUD-SEQ.
017600     move     SRAUD-Action     to AUD-ACTION.
017700     move     SRAUD-User-Id    to AUD-USER-ID.
017800     move     SRAUD-Entity     to AUD-ENTITY.
017900     move     SRAUD-Object-Id  to AUD-OBJECT-ID.
018000     move     SRAUD-Display    to AUD-DISPLAY.
018100     move     SRAUD-Change-Ct  to AUD-CHANGE-CT.
018200     write    Audit-Record.
018300     if       WS-FS-1 not = "0"
018400              move "N" to SRAUD-Reply
018500              move WS-Audit-Seq to WS-WS-Seq-Num
018600              display SRA010 at 2401 with foreground-color 4
018700              display WS-WS-Seq-Text at 2430 with foreground-color 4.
018800 BB030-Exit.
018900     exit.
