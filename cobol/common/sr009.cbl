000100******************************************************************
000200*                                                                *
000300*             SR009 - ENROLLMENT VALIDATION ROUTINE               *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SR009.
001100 AUTHOR.                   D L KORZAN.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              18/02/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Enrollment validation routine, CALLed by the enrollment
002000* maintenance screens (and available to any batch loader that
002100* needs it) before a STUDENT-REC is written.  Checks roll number
002200* range and the three uniqueness rules of BUSINESS RULE R10
002300* against a table of the existing enrollments for the academic
002400* year, passed in by the caller.  Shaped on the old check-digit
002500* verifier - one CALL, one table scan, a reply code back.
002600*-----------------------------------------------------------------
002700*
002800* CHANGE LOG.
002900* ==========
003000* 18/02/88 dlk - 1.00 Original - roll-number range and classroom
003100*                uniqueness only.
003200* 25/07/88 dlk - 1.01 Added the "same person, different classroom,
003300*                same year" check - two homeroom rolls were found
003400*                for one pupil at the Spring audit.
003500* 11/01/90 rjm - 1.02 SR009-Existing-Tbl widened to 400 entries -
003600*                Elm Street's year group alone ran past 300.
003700* 02/11/98 dlk - 1.03 YEAR 2000 REVIEW - no date fields held in
003800*                this routine, no change required.
003900* 19/11/02 trh - 1.04 SR009-Reason text re-worded to match the
004000*                wording now used on the SRATTND error listing.
004100* 05/05/06 trh - 1.05 BB010 re-written - dropped the SEARCH verb
004200*                that was only setting one flag per pass and left
004300*                a PERFORM ... THRU of a new CC010 paragraph in
004400*                its place, re-keyed column 7 comments to house
004500*                style.
004550* 19/07/06 trh - 1.06 Added condition names on the three
004560*                WS-Found-nnn-Flag switches (ticket SR-0237).
004600*
004700 ENVIRONMENT               DIVISION.
004800*========================
004900*
005000 CONFIGURATION             SECTION.
005100 SOURCE-COMPUTER.          RM-COBOL.
005200 OBJECT-COMPUTER.          RM-COBOL.
005300 SPECIAL-NAMES.
005400     C01                   IS TOP-OF-FORM
005500     CLASS SR009-NUMERIC   IS "0" THRU "9".
005600*
005700 INPUT-OUTPUT              SECTION.
005800*-----------------------
005900*
006000 DATA                      DIVISION.
006100*========================
006200 WORKING-STORAGE          SECTION.
006300*-----------------------
006400*
006500 01  WS-Data.
006600     03  WS-Sub                pic 9(4)   comp.
006700     03  WS-Found-Roll-Flag     pic x      value "N".
006710         88  WS-Roll-Found          value "Y".
006800     03  WS-Found-Same-Cls-Flag pic x      value "N".
006810         88  WS-Same-Cls-Found      value "Y".
006900     03  WS-Found-Oth-Cls-Flag  pic x      value "N".
006910         88  WS-Oth-Cls-Found       value "Y".
006950*
006960* WS-Data-R lets a trace listing show the three flags and the
006970* current subscript as one five-byte string in a single DISPLAY.
006980 01  WS-Data-R redefines WS-Data.
006990     03  WS-Data-Text          pic x(5).
007000*
007100* WS-Audit-Key is a snapshot of the incoming key, taken on entry
007200* so a core dump or trace listing shows what SR009 was called
007300* with - not used in the validation logic itself.
007400 01  WS-Audit-Key.
007500     03  WS-Audit-Roll          pic 9(3).
007600     03  WS-Audit-Person-Id     pic 9(6).
007700     03  WS-Audit-Classroom     pic 9(6).
007800 01  WS-Audit-Key-R1 redefines WS-Audit-Key.
007900     03  WS-Audit-Key-Text      pic x(15).
008000 01  WS-Audit-Key-R2 redefines WS-Audit-Key.
008100     03  WS-Audit-Key-Dbl       pic 9(9).
008200     03  WS-Audit-Classroom-X   pic 9(6).
008300*
008400 LINKAGE                   SECTION.
008500*-----------------------
008600*
008700*********
008800* SR009 *
008900*********
009000*
009100 01  SR009-WS.
009200     03  SR009-Roll-No          pic 9(3).
009300     03  SR009-Person-Id        pic 9(6).
009400     03  SR009-Classroom-Id     pic 9(6).
009500     03  SR009-Year-Id          pic 9(4).
009600     03  SR009-Reply            pic x.
009700     03  SR009-Reason           pic x(40).
009800     03  SR009-Existing-Ct      pic 9(4)   comp.
009900     03  SR009-Existing-Tbl     occurs 400 indexed by SR009-X.
010000         05  SR009-EX-Roll        pic 9(3).
010100         05  SR009-EX-Person-Id   pic 9(6).
010200         05  SR009-EX-Classroom   pic 9(6).
010250     03  filler                 pic x(4).
010300*
010400 PROCEDURE DIVISION        USING SR009-WS.
010500*=========================================
010600*
010700 AA000-Main.
010800     move      SR009-Roll-No      to WS-Audit-Roll.
010900     move      SR009-Person-Id    to WS-Audit-Person-Id.
011000     move      SR009-Classroom-Id to WS-Audit-Classroom.
011100     move      "Y"     to SR009-Reply.
011200     move      spaces  to SR009-Reason.
011300     if        SR009-Roll-No < 1 or SR009-Roll-No > 100
011400               move "N" to SR009-Reply
011500               move "Roll number must be between 1 and 100"
011600                    to SR009-Reason
011700               go to AA000-Exit.
011800     perform   BB010-Search-Existing.
011900     if        WS-Found-Roll-Flag = "Y"
012000               move "N" to SR009-Reply
012100               move "Roll number already used in this classroom"
012200                    to SR009-Reason
012300               go to AA000-Exit.
012400     if        WS-Found-Same-Cls-Flag = "Y"
012500               move "N" to SR009-Reply
012600               move "Person already enrolled in this classroom"
012700                    to SR009-Reason
012800               go to AA000-Exit.
012900     if        WS-Found-Oth-Cls-Flag = "Y"
013000               move "N" to SR009-Reply
013100               move "Person already enrolled in another classroom this year"
013200                    to SR009-Reason
013300               go to AA000-Exit.
013400 AA000-Exit.
013500     goback.
013600*
013700*-----------------------------------------------------------------
013800* BB010 scans the caller's table of current-year enrollments once
013900* and sets the three uniqueness flags that AA000 tests above,
014000* PERFORMing CC010 once per row.  A PERFORM ... THRU of CC010 is
014100* used, not SEARCH - more than one flag can be set from different
014200* rows on a single pass, which SEARCH's single AT-END/WHEN exit
014300* does not suit.
014400*-----------------------------------------------------------------
014500 BB010-Search-Existing.
014600     move      "N"  to WS-Found-Roll-Flag.
014700     move      "N"  to WS-Found-Same-Cls-Flag.
014800     move      "N"  to WS-Found-Oth-Cls-Flag.
014900     if        SR009-Existing-Ct = 0
015000               go to BB010-Exit.
015100     perform   CC010-Check-One-Entry thru CC010-Exit
015200               varying WS-Sub from 1 by 1
015300               until WS-Sub > SR009-Existing-Ct.
015400 BB010-Exit.
015500     exit.
015600*
015700*-----------------------------------------------------------------
015800* CC010 tests one row of the caller's table against the incoming
015900* roll/person/classroom and sets whichever of the three flags the
016000* row matches.
016100*-----------------------------------------------------------------
016200 CC010-Check-One-Entry.
016300     if        SR009-EX-Classroom (WS-Sub) = SR009-Classroom-Id
016400               and SR009-EX-Roll (WS-Sub) = SR009-Roll-No
016500               move "Y" to WS-Found-Roll-Flag
016600     end-if.
016700     if        SR009-EX-Classroom (WS-Sub) = SR009-Classroom-Id
016800               and SR009-EX-Person-Id (WS-Sub) = SR009-Person-Id
016900               move "Y" to WS-Found-Same-Cls-Flag
017000     end-if.
017100     if        SR009-EX-Classroom (WS-Sub) not = SR009-Classroom-Id
017200               and SR009-EX-Person-Id (WS-Sub) = SR009-Person-Id
017300               move "Y" to WS-Found-Oth-Cls-Flag
017400     end-if.
017500 CC010-Exit.
017600     exit.
