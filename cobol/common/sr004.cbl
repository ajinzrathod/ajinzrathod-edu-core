000100******************************************************************
000200*                                                                *
000300*                 SR004 - CALENDAR DATE SERVICES                 *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION            DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.               SR004.
001100 AUTHOR.                   D L KORZAN.
001200 INSTALLATION.             COUNTY SCHOOLS DATA CENTER.
001300 DATE-WRITTEN.              11/02/1988.
001400 DATE-COMPILED.
001500 SECURITY.                 UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.
001900*    Calendar service subprogram for the School Records batch
002000* suite.  One CALL point, dispatched by SR004-FUNCTION, replaces
002100* every piece of ad-hoc date arithmetic that used to be scattered
002200* through the classroom and attendance programs:
002300*     V - validate/convert a YYYY-MM-DD text date to CCYYMMDD
002400*     C - weekday code of a CCYYMMDD date, Sunday = 0
002500*     D - whole days between two CCYYMMDD dates (date1 - date2)
002600*     E - is a weekday code one of a classroom's weekend codes
002700*     H - is a CCYYMMDD date present in a holiday table
002800*     S - count school days (non-weekend, non-holiday) in a range
002900*-----------------------------------------------------------------
003000*
003100* CHANGE LOG.
003200* ==========
003300* 11/02/88 dlk - 1.00 Original - replaces the inline date checks
003400*                that SRATTND and SRSTATS used to carry alone.
003500* 03/06/88 dlk - 1.01 Added function D (days between) for the
003600*                classroom date-range work in the stats run.
003700* 19/11/89 dlk - 1.02 Added functions E/H/S for the weekend and
003800*                holiday rule (Registrar memo of 02/11/89).
003900* 14/02/91 dlk - 1.03 Sakamoto weekday table re-checked against
004000*                the 1991 school calendar - no change needed.
004100* 08/09/93 rjm - 1.04 Fixed Julian day count for century years
004200*                that are NOT leap (1900) - WS-LEAP-ADD100 sign
004300*                was backwards (ticket SR-0027).
004400* 22/03/96 rjm - 1.05 Count-School-Days now re-enters the loop
004500*                via BB070 instead of GO TO - tidy up only.
004600* 02/11/98 dlk - 1.06 YEAR 2000 REVIEW - all dates carried here
004700*                are already CCYYMMDD (4-digit century); the
004800*                leap-year test at BB011 already treats 2000 as
004900*                a leap year correctly.  No code change required.
005000* 17/02/00 rjm - 1.07 Function S now skips the add-one-day step
005100*                on the last day in range - off-by-one reported
005200*                against the May half-term count (ticket SR-0059).
005300* 14/04/02 trh - 1.08 Added comments cross-referencing BUSINESS
005400*                RULE R2/R6 for the new audit-trail project.
005500* 09/08/05 trh - 1.09 Re-keyed column 7 comments to this shop's
005600*                house style after the 2004 coding-standard memo.
005700* 05/05/06 trh - 1.10 BB040/BB050/BB060 re-written without inline
005800*                PERFORM ... END-PERFORM - each now PERFORMs a
005900*                CC0nn paragraph, matching the convention used
006000*                everywhere else in this suite.
006050* 19/07/06 trh - 1.11 Added condition names on SR004-Valid-Flag,
006060*                SR004-Bool-Flag and WS-Leap-Flag (ticket SR-0237).
006100*
006200 ENVIRONMENT               DIVISION.
006300*========================
006400*
006500 CONFIGURATION             SECTION.
006600 SOURCE-COMPUTER.          RM-COBOL.
006700 OBJECT-COMPUTER.          RM-COBOL.
006800 SPECIAL-NAMES.
006900     C01                   IS TOP-OF-FORM
007000     CLASS SR004-NUMERIC   IS "0" THRU "9".
007100*
007200 INPUT-OUTPUT              SECTION.
007300*-----------------------
007400*
007500 DATA                      DIVISION.
007600*========================
007700 WORKING-STORAGE          SECTION.
007800*-----------------------
007900*
008000 01  WS-Calc-Fields.
008100     03  WS-Work-Year          pic 9(4)   comp.
008200     03  WS-Work-Month         pic 9(2)   comp.
008300     03  WS-Work-Day           pic 9(2)   comp.
008400     03  WS-Max-Day            pic 9(2)   comp.
008500     03  WS-Leap-Flag          pic x      value "N".
008510         88  WS-Year-Is-Leap   value "Y".
008520         88  WS-Year-Not-Leap  value "N".
008600     03  WS-Temp-Q             pic 9(6)   comp.
008700     03  WS-Temp-R             pic 9(2)   comp.
008800     03  WS-Sub                pic 9(4)   comp.
008900     03  WS-Julian-Extra       pic 9      comp.
009000     03  WS-Y1                 pic 9(4)   comp.
009100     03  WS-Leap-Add4          pic 9(4)   comp.
009200     03  WS-Leap-Add100        pic 9(4)   comp.
009300     03  WS-Leap-Add400        pic 9(4)   comp.
009400     03  WS-Julian-Days        pic 9(7)   comp.
009500     03  WS-Julian-1           pic 9(7)   comp.
009600     03  WS-Julian-2           pic 9(7)   comp.
009700     03  WS-Loop-Date          pic 9(8)   comp.
009800     03  WS-Weekend-Result     pic x.
009900     03  WS-Sak-Year           pic s9(5)  comp.
010000     03  WS-Sak-Month          pic 9(2)   comp.
010100     03  WS-Sak-Div4           pic s9(5)  comp.
010200     03  WS-Sak-Div100         pic s9(5)  comp.
010300     03  WS-Sak-Div400         pic s9(5)  comp.
010400     03  WS-Weekday-Sum        pic s9(6)  comp.
010500     03  WS-Weekday-Result     pic 9      comp.
010600*
010700*     Sakamoto weekday table - month offsets, Jan..Dec.  Kept
010800*     as named items then REDEFINED into a table so BB021 can
010900*     index it; this is the shop's usual way of loading a short
011000*     constant table without an intrinsic FUNCTION.
011100*
011200 01  WS-Sakamoto-Tbl.
011300     03  WS-Sak-01             pic s9     value 0.
011400     03  WS-Sak-02             pic s9     value 3.
011500     03  WS-Sak-03             pic s9     value 2.
011600     03  WS-Sak-04             pic s9     value 5.
011700     03  WS-Sak-05             pic s9     value 0.
011800     03  WS-Sak-06             pic s9     value 3.
011900     03  WS-Sak-07             pic s9     value 5.
012000     03  WS-Sak-08             pic s9     value 1.
012100     03  WS-Sak-09             pic s9     value 4.
012200     03  WS-Sak-10             pic s9     value 6.
012300     03  WS-Sak-11             pic s9     value 2.
012400     03  WS-Sak-12             pic s9     value 4.
012500 01  WS-Sak-Tbl-R redefines WS-Sakamoto-Tbl.
012600     03  WS-Sak-Entry          pic s9     occurs 12 comp.
012700*
012800*     Days-in-month table, non-leap year.  BB011 adds the leap
012900*     day to February on the fly rather than keeping a 2nd table.
013000*
013100 01  WS-Dim-Tbl.
013200     03  WS-Dim-01             pic 99     value 31.
013300     03  WS-Dim-02             pic 99     value 28.
013400     03  WS-Dim-03             pic 99     value 31.
013500     03  WS-Dim-04             pic 99     value 30.
013600     03  WS-Dim-05             pic 99     value 31.
013700     03  WS-Dim-06             pic 99     value 30.
013800     03  WS-Dim-07             pic 99     value 31.
013900     03  WS-Dim-08             pic 99     value 31.
014000     03  WS-Dim-09             pic 99     value 30.
014100     03  WS-Dim-10             pic 99     value 31.
014200     03  WS-Dim-11             pic 99     value 30.
014300     03  WS-Dim-12             pic 99     value 31.
014400 01  WS-Dim-Tbl-R redefines WS-Dim-Tbl.
014500     03  WS-Dim-Entry          pic 99     occurs 12 comp.
014600*
014700*     Cumulative days before 1st of month, non-leap year - used
014800*     by BB031 to build a comparable day-ordinal (R6 month-end
014900*     arithmetic leans on this for the monthly period report).
015000*
015100 01  WS-Cum-Tbl.
015200     03  WS-Cum-01             pic 9(3)   value 0.
015300     03  WS-Cum-02             pic 9(3)   value 31.
015400     03  WS-Cum-03             pic 9(3)   value 59.
015500     03  WS-Cum-04             pic 9(3)   value 90.
015600     03  WS-Cum-05             pic 9(3)   value 120.
015700     03  WS-Cum-06             pic 9(3)   value 151.
015800     03  WS-Cum-07             pic 9(3)   value 181.
015900     03  WS-Cum-08             pic 9(3)   value 212.
016000     03  WS-Cum-09             pic 9(3)   value 243.
016100     03  WS-Cum-10             pic 9(3)   value 273.
016200     03  WS-Cum-11             pic 9(3)   value 304.
016300     03  WS-Cum-12             pic 9(3)   value 334.
016400 01  WS-Cum-Tbl-R redefines WS-Cum-Tbl.
016500     03  WS-Cum-Entry          pic 9(3)   occurs 12 comp.
016600*
016700 LINKAGE                   SECTION.
016800*-----------------------
016900*
017000*********
017100* SR004 *
017200*********
017300*
017400 01  SR004-WS.
017500     03  SR004-Function        pic x.
017600     03  SR004-Date-Text       pic x(10).
017700     03  SR004-Date-Bin        pic 9(8).
017800     03  SR004-Date2-Bin       pic 9(8).
017900     03  SR004-Valid-Flag      pic x.
017910         88  SR004-Date-Is-Valid     value "Y".
017920         88  SR004-Date-Is-Invalid   value "N".
018000     03  SR004-Weekday-Code    pic 9.
018100     03  SR004-Days-Between    pic s9(6).
018200     03  SR004-Bool-Flag       pic x.
018210         88  SR004-Bool-True         value "Y".
018220         88  SR004-Bool-False        value "N".
018300     03  SR004-Weekend-Ct      pic 9.
018400     03  SR004-Weekend-Day     pic 9     occurs 7.
018500     03  SR004-Start-Date      pic 9(8).
018600     03  SR004-End-Date        pic 9(8).
018700     03  SR004-School-Days     pic 9(5).
018800     03  SR004-Holiday-Ct      pic 9(4).
018900     03  SR004-Holiday-Date    pic 9(8)  occurs 400.
018950     03  filler                pic x(4).
019000*
019100 PROCEDURE DIVISION        USING SR004-WS.
019200*=========================================
019300*
019400 AA000-Main.
019500     evaluate  SR004-Function
019600         when   "V"
019700                perform  BB010-Validate-Date thru BB010-Exit
019800         when   "C"
019900                perform  BB020-Weekday-Of thru BB020-Exit
020000         when   "D"
020100                perform  BB030-Days-Between thru BB030-Exit
020200         when   "E"
020300                perform  BB040-Is-Weekend thru BB040-Exit
020400         when   "H"
020500                perform  BB050-Is-Holiday thru BB050-Exit
020600         when   "S"
020700                perform  BB060-Count-School-Days thru BB060-Exit
020800         when   other
020900                move     "N"  to SR004-Valid-Flag
021000     end-evaluate.
021100     goback.
021200*
021300*-----------------------------------------------------------------
021400* BB010 validates SR004-Date-Text (YYYY-MM-DD) per R1 check 3 and
021500* returns the packed CCYYMMDD in SR004-Date-Bin.
021600*-----------------------------------------------------------------
021700 BB010-Validate-Date.
021800     move      "Y"  to SR004-Valid-Flag.
021900     move      zero to SR004-Date-Bin.
022000     if        SR004-Date-Text (5:1) not = "-"
022100               or SR004-Date-Text (8:1) not = "-"
022200               move "N" to SR004-Valid-Flag
022300               go to BB010-Exit.
022400     move      SR004-Date-Text (1:4) to WS-Work-Year.
022500     move      SR004-Date-Text (6:2) to WS-Work-Month.
022600     move      SR004-Date-Text (9:2) to WS-Work-Day.
022700     if        SR004-Date-Text (1:4) not numeric
022800               or SR004-Date-Text (6:2) not numeric
022900               or SR004-Date-Text (9:2) not numeric
023000               move "N" to SR004-Valid-Flag
023100               go to BB010-Exit.
023200     if        WS-Work-Month < 1 or WS-Work-Month > 12
023300               move "N" to SR004-Valid-Flag
023400               go to BB010-Exit.
023500     move      WS-Dim-Entry (WS-Work-Month) to WS-Max-Day.
023600     perform   BB011-Test-Leap-Year.
023700     if        WS-Work-Month = 2 and WS-Leap-Flag = "Y"
023800               move 29 to WS-Max-Day.
023900     if        WS-Work-Day < 1 or WS-Work-Day > WS-Max-Day
024000               move "N" to SR004-Valid-Flag
024100               go to BB010-Exit.
024200     compute   SR004-Date-Bin =
024300               WS-Work-Year * 10000 + WS-Work-Month * 100
024400               + WS-Work-Day.
024500 BB010-Exit.
024600     exit.
024700*
024800*-----------------------------------------------------------------
024900* BB011 sets WS-Leap-Flag for WS-Work-Year.  Used by BB010, BB031
025000* and BB070 - kept as one shared paragraph, not three copies.
025100*-----------------------------------------------------------------
025200 BB011-Test-Leap-Year.
025300     move      "N"  to WS-Leap-Flag.
025400     divide    WS-Work-Year by 4 giving WS-Temp-Q
025500               remainder WS-Temp-R.
025600     if        WS-Temp-R = 0
025700               divide WS-Work-Year by 100 giving WS-Temp-Q
025800                      remainder WS-Temp-R
025900               if     WS-Temp-R not = 0
026000                      move "Y" to WS-Leap-Flag
026100               else
026200                      divide WS-Work-Year by 400 giving WS-Temp-Q
026300                             remainder WS-Temp-R
026400                      if     WS-Temp-R = 0
026500                             move "Y" to WS-Leap-Flag
026600                      end-if
026700               end-if
026800     end-if.
026900*
027000*-----------------------------------------------------------------
027100* BB020 returns the weekday code (Sunday = 0) of SR004-Date-Bin,
027200* via the Sakamoto method - see WS-Sakamoto-Tbl above.
027300*-----------------------------------------------------------------
027400 BB020-Weekday-Of.
027500     move      SR004-Date-Bin (1:4) to WS-Work-Year.
027600     move      SR004-Date-Bin (5:2) to WS-Work-Month.
027700     move      SR004-Date-Bin (7:2) to WS-Work-Day.
027800     perform   BB021-Weekday-Calc.
027900     move      WS-Weekday-Result to SR004-Weekday-Code.
028000 BB020-Exit.
028100     exit.
028200*
028300 BB021-Weekday-Calc.
028400     move      WS-Work-Year  to WS-Sak-Year.
028500     move      WS-Work-Month to WS-Sak-Month.
028600     if        WS-Sak-Month < 3
028700               subtract 1 from WS-Sak-Year.
028800     divide    WS-Sak-Year by 4   giving WS-Sak-Div4.
028900     divide    WS-Sak-Year by 100 giving WS-Sak-Div100.
029000     divide    WS-Sak-Year by 400 giving WS-Sak-Div400.
029100     compute   WS-Weekday-Sum =
029200               WS-Sak-Year + WS-Sak-Div4 - WS-Sak-Div100
029300               + WS-Sak-Div400 + WS-Sak-Entry (WS-Work-Month)
029400               + WS-Work-Day.
029500     divide    WS-Weekday-Sum by 7 giving WS-Temp-Q
029600               remainder WS-Weekday-Result.
029700*
029800*-----------------------------------------------------------------
029900* BB030 returns whole days between SR004-Date-Bin and
030000* SR004-Date2-Bin (date1 minus date2) for the classroom date-
030100* range arithmetic in U3/U5.
030200*-----------------------------------------------------------------
030300 BB030-Days-Between.
030400     move      SR004-Date-Bin (1:4) to WS-Work-Year.
030500     move      SR004-Date-Bin (5:2) to WS-Work-Month.
030600     move      SR004-Date-Bin (7:2) to WS-Work-Day.
030700     perform   BB031-Julian-Of-Date.
030800     move      WS-Julian-Days to WS-Julian-1.
030900     move      SR004-Date2-Bin (1:4) to WS-Work-Year.
031000     move      SR004-Date2-Bin (5:2) to WS-Work-Month.
031100     move      SR004-Date2-Bin (7:2) to WS-Work-Day.
031200     perform   BB031-Julian-Of-Date.
031300     move      WS-Julian-Days to WS-Julian-2.
031400     compute   SR004-Days-Between = WS-Julian-1 - WS-Julian-2.
031500 BB030-Exit.
031600     exit.
031700*
031800 BB031-Julian-Of-Date.
031900     move      0    to WS-Julian-Extra.
032000     perform   BB011-Test-Leap-Year.
032100     if        WS-Work-Month > 2 and WS-Leap-Flag = "Y"
032200               move 1 to WS-Julian-Extra.
032300     compute   WS-Y1 = WS-Work-Year - 1.
032400     divide    WS-Y1 by 4   giving WS-Leap-Add4.
032500     divide    WS-Y1 by 100 giving WS-Leap-Add100.
032600     divide    WS-Y1 by 400 giving WS-Leap-Add400.
032700     compute   WS-Julian-Days =
032800               WS-Y1 * 365 + WS-Leap-Add4 - WS-Leap-Add100
032900               + WS-Leap-Add400 + WS-Cum-Entry (WS-Work-Month)
033000               + WS-Work-Day + WS-Julian-Extra.
033100*
033200*-----------------------------------------------------------------
033300* BB040 tests SR004-Weekday-Code against the classroom's weekend
033400* day list (R2) - caller loads SR004-Weekend-Ct/-Day first.  One
033500* PERFORM ... THRU of CC010 per table entry, not an inline loop.
033600*-----------------------------------------------------------------
033700 BB040-Is-Weekend.
033800     move      "N"  to SR004-Bool-Flag.
033900     if        SR004-Weekend-Ct > 0
034000               perform CC010-Check-Weekend-Day thru CC010-Exit
034100                       varying WS-Sub from 1 by 1
034200                       until WS-Sub > SR004-Weekend-Ct.
034300 BB040-Exit.
034400     exit.
034500*
034600 CC010-Check-Weekend-Day.
034700     if        SR004-Weekend-Day (WS-Sub) = SR004-Weekday-Code
034800               move "Y" to SR004-Bool-Flag.
034900 CC010-Exit.
035000     exit.
035100*
035200*-----------------------------------------------------------------
035300* BB050 tests SR004-Date-Bin against the academic year's holiday
035400* table - caller loads SR004-Holiday-Ct/-Date first.  One
035500* PERFORM ... THRU of CC020 per table entry, not an inline loop.
035600*-----------------------------------------------------------------
035700 BB050-Is-Holiday.
035800     move      "N"  to SR004-Bool-Flag.
035900     if        SR004-Holiday-Ct > 0
036000               perform CC020-Check-Holiday-Date thru CC020-Exit
036100                       varying WS-Sub from 1 by 1
036200                       until WS-Sub > SR004-Holiday-Ct.
036300 BB050-Exit.
036400     exit.
036500*
036600 CC020-Check-Holiday-Date.
036700     if        SR004-Holiday-Date (WS-Sub) = SR004-Date-Bin
036800               move "Y" to SR004-Bool-Flag.
036900 CC020-Exit.
037000     exit.
037100*
037200*-----------------------------------------------------------------
037300* BB060 counts school days (not weekend, not holiday) from
037400* SR004-Start-Date to SR004-End-Date inclusive - feeds the
037500* expected-days figure of U3/U4/U5.  Drives the loop by PERFORMing
037600* CC030 once per calendar day, not an inline PERFORM UNTIL.
037700*-----------------------------------------------------------------
037800 BB060-Count-School-Days.
037900     move      0 to SR004-School-Days.
038000     move      SR004-Start-Date to WS-Loop-Date.
038100     perform   CC030-Count-One-Day thru CC030-Exit
038200               until WS-Loop-Date > SR004-End-Date.
038300 BB060-Exit.
038400     exit.
038500*
038600 CC030-Count-One-Day.
038700     move      WS-Loop-Date to SR004-Date-Bin.
038800     perform   BB020-Weekday-Of thru BB020-Exit.
038900     perform   BB040-Is-Weekend thru BB040-Exit.
039000     move      SR004-Bool-Flag to WS-Weekend-Result.
039100     perform   BB050-Is-Holiday thru BB050-Exit.
039200     if        WS-Weekend-Result = "N"
039300               and SR004-Bool-Flag = "N"
039400               add 1 to SR004-School-Days.
039500     perform   BB070-Add-One-Day.
039600 CC030-Exit.
039700     exit.
039800*
039900*-----------------------------------------------------------------
040000* BB070 steps WS-Loop-Date forward one calendar day, carrying
040100* into the next month/year as needed.
040200*-----------------------------------------------------------------
040300 BB070-Add-One-Day.
040400     move      WS-Loop-Date (1:4) to WS-Work-Year.
040500     move      WS-Loop-Date (5:2) to WS-Work-Month.
040600     move      WS-Loop-Date (7:2) to WS-Work-Day.
040700     add       1 to WS-Work-Day.
040800     move      WS-Dim-Entry (WS-Work-Month) to WS-Max-Day.
040900     perform   BB011-Test-Leap-Year.
041000     if        WS-Work-Month = 2 and WS-Leap-Flag = "Y"
041100               move 29 to WS-Max-Day.
041200     if        WS-Work-Day > WS-Max-Day
041300               move 1 to WS-Work-Day
041400               add  1 to WS-Work-Month
041500               if   WS-Work-Month > 12
041600                    move 1 to WS-Work-Month
041700                    add  1 to WS-Work-Year
041800               end-if
041900     end-if.
042000     compute   WS-Loop-Date =
042100               WS-Work-Year * 10000 + WS-Work-Month * 100
042200               + WS-Work-Day.
